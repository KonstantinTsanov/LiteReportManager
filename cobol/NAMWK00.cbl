000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             NAMWK00.
000120 AUTHOR.                 D. PRICE.
000130 INSTALLATION.           NAMCO DISTRIBUTION - REPORTING GROUP.
000140 DATE-WRITTEN.           3-11-91.
000150 DATE-COMPILED.
000160 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*    =============================================================
000190*    NAMWK00  -  ONE-TIME INITIALIZATION OF THE WEEKLY SELL-OUT
000200*    REPORT SET.  RUN ONCE, BY HAND, WHEN A REVIEW PERIOD STARTS
000210*    OVER (NEW MODEL YEAR) OR WHEN THE FOUR REPORT FILES MUST BE
000220*    REBUILT FROM SCRATCH.  WRITES THE FIXED LABELS AND BLANK
000230*    ROWS THAT NAMWK01 LATER CHECKS FOR AND POSTS INTO.  NAMWK01
000240*    WILL REFUSE TO RUN AGAINST A SELLOUT FILE THAT DOES NOT
000250*    CARRY THESE LABELS -- SEE 3000-CHECK-SIGNATURE THERE.
000260*    =============================================================
000270*
000280*    CHANGE LOG
000290*    DATE      BY    TICKET   DESCRIPTION
000300*    --------  ----  -------  --------------------------------------
000310*    03/11/91  DLP   REQ0112  ORIGINAL PROGRAM, CASE TOOLS SETUP.
000320*    09/02/91  DLP   REQ0140  ADDED STOCK SECTION ROWS, FORGOT THEM
000330*                             IN THE FIRST PASS.
000340*    04/14/93  DLP   REQ0219  TOTAL / NAMCO CAPTION ROWS ADDED.
000350*    11/30/94  TR    REQ0301  PLATFORM TABLE NOW DRIVES THE ROW
000360*                             ORDER INSTEAD OF BEING HARD CODED.
000370*    06/19/96  TR    REQ0355  PSVITA AND XBOXONE PLATFORMS ADDED
000380*                             UPSTREAM IN NAMPLAT -- NO CHANGE
000390*                             NEEDED HERE, TABLE-DRIVEN NOW.
000400*    01/08/98  JJ    Y2K0042  YEAR 2000 READINESS REVIEW OF THE
000410*                             BUILD-DATE STAMP BELOW -- CHANGED
000420*                             FROM A TWO-DIGIT TO A FOUR-DIGIT
000430*                             YEAR ON THE NAMCO CAPTION ROW.
000440*    08/21/99  JJ    Y2K0098  FINAL Y2K SIGN-OFF, NAMWK00 CLEARED
000450*                             FOR PRODUCTION USE IN 2000.
000460*    05/02/01  TR    REQ0412  TOPFIVE ROW COUNT CONFIRMED AT 20
000470*                             AFTER THE TOP 5 GAMES TABLES WERE
000480*                             ADDED ALONGSIDE THE EXISTING SHOP ONES.
000490*    07/30/04  TR    REQ0459  ROW-WRITTEN TALLIES ADDED TO THE END
000500*                             OF RUN DISPLAY -- OPERATIONS WANTED
000510*                             SOMETHING TO CHECK AGAINST THE JOB
000520*                             LOG WHEN A REBUILD IS RUN BY HAND.
000530*
000540*    THIS PROGRAM IS NOT PART OF THE WEEKLY CYCLE.  IT IS KICKED OFF
000550*    FROM THE OPERATOR CONSOLE, NOT FROM THE SCHEDULER, AND ONLY WHEN
000560*    SOMEONE ASKS REPORTING TO START A FRESH REPORT SET.  RUNNING IT
000570*    BY ACCIDENT AGAINST A LIVE REPORT SET DESTROYS A FULL YEAR'S
000580*    POSTED HISTORY -- THERE IS NO UNDO FOR THIS PROGRAM THE WAY
000590*    THERE IS FOR A SINGLE WEEK IN NAMWK01.
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630*    TOP-OF-FORM IS CARRIED OVER FROM THE SHOP'S STANDARD HEADER
000640*    COPY EVEN THOUGH THIS PROGRAM PRINTS NOTHING -- CASE GENERATED
000650*    IT FOR EVERY PROGRAM IN THE PROJECT AND NOBODY HAS TAKEN IT OUT.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*
000690 INPUT-OUTPUT SECTION.
000700 FILE-CONTROL.
000710*
000720*    ALL FOUR REPORT FILES ARE FLAT, LINE-SEQUENTIAL FILES -- THE
000730*    SAME FOUR FILES NAMWK01 READS IN WHOLE, UPDATES IN MEMORY, AND
000740*    REWRITES IN WHOLE.  NO INDEXED OR RELATIVE ORGANIZATION IS USED
000750*    ANYWHERE IN THE NAMWK SYSTEM.
000760*
000770*    LOGICAL NAME MATCHES THE DD/FILE NAME IN THE JCL OR BATCH
000780*    SCRIPT THAT RUNS THIS STEP -- NEVER A HARD PATH IN THE SOURCE.
000790     SELECT SELLOUT
000800         ASSIGN TO SELLOUT
000810         ORGANIZATION IS LINE SEQUENTIAL.
000820*
000830*    SAME CONVENTION FOR THE OTHER THREE FILES.
000840     SELECT TOPFIVE
000850         ASSIGN TO TOPFIVE
000860         ORGANIZATION IS LINE SEQUENTIAL.
000870*
000880     SELECT PLATSALES
000890         ASSIGN TO PLATSALES
000900         ORGANIZATION IS LINE SEQUENTIAL.
000910*
000920     SELECT GAMESALES
000930         ASSIGN TO GAMESALES
000940         ORGANIZATION IS LINE SEQUENTIAL.
000950*
000960*
000970 DATA DIVISION.
000980 FILE SECTION.
000990*
001000*    SELLOUT CARRIES THE SELL-OUT GRID AND THE STOCK SECTION TOGETHER,
001010*    ONE PHYSICAL FILE, TWO LOGICAL SECTIONS TOLD APART BY ROW-TYPE.
001020 FD  SELLOUT
001030     LABEL RECORD IS STANDARD
001040     DATA RECORD IS SELLOUT-ROW.
001050 COPY NAMSELL.
001060*
001070*    TOPFIVE HOLDS ALL FOUR RANKING TABLES, FIVE RANKED ROWS APIECE,
001080*    IN ONE FLAT FILE -- TABLE-ID TELLS THEM APART ON THE WAY BACK IN.
001090 FD  TOPFIVE
001100     LABEL RECORD IS STANDARD
001110     DATA RECORD IS TOPFIVE-ROW.
001120 COPY NAMTOP5.
001130*
001140*    PLATSALES AND GAMESALES ARE BOTH LEFT EMPTY BY THIS PROGRAM --
001150*    SEE THE NOTE IN 1000-INIT BELOW.
001160 FD  PLATSALES
001170     LABEL RECORD IS STANDARD
001180     DATA RECORD IS PLATSALES-ROW.
001190 COPY NAMPSAL.
001200*
001210 FD  GAMESALES
001220     LABEL RECORD IS STANDARD
001230     DATA RECORD IS GAMESALES-ROW.
001240 COPY NAMGSAL.
001250*
001260*
001270 WORKING-STORAGE SECTION.
001280*
001290*    WORK-AREA HOLDS THE THREE LOOP SUBSCRIPTS USED TO BUILD UP THE
001300*    BLANK REPORT SET BELOW.  PLAIN SCRATCH COUNTERS, NO RECORD SHAPE
001310*    TO THEM, SO NO FILLER PAD IS CARRIED ON THE GROUP -- SAME AS
001320*    EVERY OTHER PURE-COUNTER WORK AREA IN THE SHOP'S PROGRAMS.
001330 01  WORK-AREA.
001340     05  C-CELL-CTR            PIC 9(02)  COMP  VALUE ZERO.
001350*    TABLE NUMBER, 1 THRU 4, DRIVES 2100-BUILD-TOPFIVE BELOW.
001360     05  C-TOP5-TABLE          PIC 9(01)  COMP  VALUE ZERO.
001370*    RANK WITHIN A TABLE, 1 THRU 5.
001380     05  C-TOP5-RANK           PIC 9(01)  COMP  VALUE ZERO.
001390*
001400*    REQ0459 - RUN-END AUDIT TALLIES.  STANDALONE 77-LEVEL ITEMS,
001410*    NOT PART OF ANY GROUP, SINCE THEY ARE NOT RELATED TO ANYTHING
001420*    ELSE IN WORKING-STORAGE -- JUST A COUNT OF HOW MANY ROWS THIS
001430*    RUN ACTUALLY WROTE TO EACH FILE, FOR THE OPERATOR TO CHECK
001440*    AGAINST THE JOB LOG AFTERWARD.  SEE 3000-CLOSING.
001450 77  C-SELL-ROWS-WRITTEN       PIC 9(3)   COMP  VALUE ZERO.
001460 77  C-TOPFIVE-ROWS-WRITTEN    PIC 9(3)   COMP  VALUE ZERO.
001470*
001480*    02/98 - 4-DIGIT YEAR, SEE Y2K0042 ABOVE.  H-DATE-YMD IS FILLED
001490*    ONCE AT THE TOP OF 1000-INIT FROM THE SYSTEM CLOCK AND NEVER
001500*    TOUCHED AGAIN -- EVERYTHING BELOW IS JUST A DIFFERENT VIEW OF
001510*    THE SAME EIGHT DIGITS.
001520 01  H-DATE-YMD.
001530     05  H-DATE-CCYY           PIC 9(4).
001540     05  H-DATE-MM             PIC 99.
001550     05  H-DATE-DD             PIC 99.
001560*    THE ACCEPT FROM DATE YYYYMMDD BELOW WANTS ONE SOLID 8-DIGIT
001570*    NUMERIC FIELD, NOT THE THREE-WAY SPLIT ABOVE, SO THE SAME BYTES
001580*    ARE REDEFINED HERE PURELY FOR THE ACCEPT STATEMENT TO TARGET.
001590 01  H-DATE-NUMERIC  REDEFINES  H-DATE-YMD
001600                                 PIC 9(8).
001610*    CAPTION FORM OF THE BUILD DATE, STAMPED INTO THE NAMCO HEADER
001620*    ROW OF THE SELL-OUT GRID SO A READER KNOWS WHEN THE REPORT SET
001630*    WAS LAST REBUILT FROM SCRATCH.
001640 01  H-DATE-CAPTION            PIC X(10).
001650*    MM/DD/CCYY SLICED BACK OUT OF THE CAPTION FOR THE BUILD BELOW --
001660*    THE SLASHES ARE FILLER LITERALS, SET ONCE AND NEVER TOUCHED AGAIN.
001670 01  H-DATE-CAPTION-R  REDEFINES  H-DATE-CAPTION.
001680     05  H-DATE-CAP-MM         PIC X(02).
001690     05  FILLER                PIC X(01)  VALUE '/'.
001700     05  H-DATE-CAP-DD         PIC X(02).
001710     05  FILLER                PIC X(01)  VALUE '/'.
001720     05  H-DATE-CAP-CCYY       PIC X(04).
001730*    NUMERIC VIEW OF THE SAME FOUR BYTES -- USED ONLY TO CONFIRM THE
001740*    SYSTEM CLOCK GAVE BACK A SANE YEAR BEFORE IT IS STAMPED ONTO THE
001750*    REPORT SET (Y2K0098 FOLLOW-UP).
001760 01  H-DATE-CAP-CCYY-R  REDEFINES  H-DATE-CAP-CCYY  PIC 9(04).
001770*
001780*    PLATFORM CAPTION/ORDER TABLE -- SAME COPYBOOK NAMWK01 LOADS,
001790*    SHARED SO THE TWELVE PLATFORM ROWS COME OUT IN THE SAME ORDER
001800*    IN BOTH PROGRAMS.  SEE NAMPLAT.CPY FOR THE TABLE ITSELF.
001810 COPY NAMPLAT.
001820*
001830*
001840 PROCEDURE DIVISION.
001850*
001860*    DRIVER PARAGRAPH.  NO DETAIL FILE TO READ -- THIS PROGRAM ONLY
001870*    WRITES FIXED FURNITURE, SO THERE IS NO MAINLINE READ LOOP THE
001880*    WAY THERE IS IN NAMWK01, JUST A STRAIGHT LINE OF BUILD STEPS.
001890 0000-NAMWK00.
001900*
001910     PERFORM 1000-INIT.
001920     PERFORM 2000-BUILD-SELLOUT.
001930     PERFORM 2100-BUILD-TOPFIVE.
001940     PERFORM 3000-CLOSING.
001950     STOP RUN.
001960*
001970*
001980*    OPEN ALL FOUR OUTPUT FILES AND CAPTURE TODAY'S DATE FOR THE
001990*    NAMCO CAPTION ROW BUILT DOWN IN 2000-BUILD-SELLOUT.
002000 1000-INIT.
002010*
002020*    PULL TODAY'S DATE AS ONE 8-DIGIT NUMBER, THEN SLICE IT BACK
002030*    APART THROUGH H-DATE-YMD'S OWN 9(4)/99/99 GROUPING.
002040     ACCEPT H-DATE-NUMERIC FROM DATE YYYYMMDD.
002050*
002060*    BUILD THE MM/DD/CCYY CAPTION ONE FIELD AT A TIME THROUGH THE
002070*    H-DATE-CAPTION-R REDEFINITION -- THE SLASHES WERE ALREADY SET
002080*    AS VALUE LITERALS ABOVE AND ARE NEVER MOVED TO AGAIN.
002090     MOVE H-DATE-MM   TO H-DATE-CAP-MM.
002100     MOVE H-DATE-DD   TO H-DATE-CAP-DD.
002110     MOVE H-DATE-CCYY TO H-DATE-CAP-CCYY-R.
002120*
002130*    Y2K0098 FOLLOW-UP - IF THE SYSTEM CLOCK EVER HANDS BACK A ZERO
002140*    YEAR (A MISCONFIGURED TEST BOX HAS DONE THIS BEFORE) THE CAPTION
002150*    DEFAULTS TO THE YEAR THIS PROGRAM WAS WRITTEN RATHER THAN GOING
002160*    OUT WITH A BLANK OR ZERO YEAR ON THE NAMCO ROW.
002170     IF H-DATE-CAP-CCYY-R = ZERO
002180         MOVE 1991 TO H-DATE-CAP-CCYY-R
002190     END-IF.
002200*
002210     OPEN OUTPUT SELLOUT.
002220     OPEN OUTPUT TOPFIVE.
002230     OPEN OUTPUT PLATSALES.
002240     OPEN OUTPUT GAMESALES.
002250*
002260*    PLATSALES AND GAMESALES START WITH ZERO ROWS -- THEY ARE
002270*    BUILT UP ONE SHOP OR ONE GAME AT A TIME AS NAMWK01 SEES NEW
002280*    COMBINATIONS.  OPEN/CLOSE WITH NO WRITE IS CORRECT HERE.
002290*
002300     CLOSE PLATSALES.
002310     CLOSE GAMESALES.
002320*
002330*
002340*    BUILDS THE SELL-OUT FILE'S FIXED ROW SET: THE NAMCO CAPTION
002350*    ROW, THE TOTAL ROW, THE SELL-OUT HEADER ROW AND ITS TWELVE
002360*    PLATFORM ROWS, THEN THE STOCK HEADER ROW AND ITS TWELVE
002370*    PLATFORM ROWS.  EVERY ROW GOES OUT WITH ALL 52 WEEK CELLS
002380*    BLANK -- NAMWK01 IS WHAT FILLS THEM IN, ONE COLUMN A WEEK.
002390 2000-BUILD-SELLOUT.
002400*
002410*    THE NAMCO CAPTION ROW.  TYPE 'F' (FURNITURE), KEY "NAMCO",
002420*    CELL 1 CARRIES THE BUILD-DATE CAPTION AND NOTHING ELSE.
002430     MOVE 'F' TO SO-ROW-TYPE.
002440     MOVE 'NAMCO' TO SO-ROW-KEY.
002450     PERFORM 2050-BLANK-CELLS
002460         VARYING C-CELL-CTR FROM 1 BY 1
002470             UNTIL C-CELL-CTR > 52.
002480     MOVE H-DATE-CAPTION TO SO-CELL (1).
002490     WRITE SELLOUT-ROW.
002500     ADD 1 TO C-SELL-ROWS-WRITTEN.
002510*
002520*    THE TOTAL ROW.  ALSO TYPE 'F', KEY "TOTAL", ALL 52 CELLS
002530*    BLANK -- NAMWK01 NEVER POSTS INTO THIS ROW, IT IS RESERVED FOR
002540*    A FUTURE GRAND-TOTAL COLUMN THAT HAS NEVER BEEN BUILT.
002550     MOVE 'F' TO SO-ROW-TYPE.
002560     MOVE 'TOTAL' TO SO-ROW-KEY.
002570     PERFORM 2050-BLANK-CELLS
002580         VARYING C-CELL-CTR FROM 1 BY 1
002590             UNTIL C-CELL-CTR > 52.
002600     WRITE SELLOUT-ROW.
002610     ADD 1 TO C-SELL-ROWS-WRITTEN.
002620*
002630*    THE SELL-OUT SECTION HEADER ROW.  TYPE 'H', KEY
002640*    "SELL OUT" -- 3000-CHECK-SIGNATURE OVER IN NAMWK01 LOOKS FOR
002650*    THIS EXACT TYPE/KEY PAIR BEFORE IT WILL TRUST THE FILE.
002660     MOVE 'H' TO SO-ROW-TYPE.
002670     MOVE 'SELL OUT' TO SO-ROW-KEY.
002680     PERFORM 2050-BLANK-CELLS
002690         VARYING C-CELL-CTR FROM 1 BY 1
002700             UNTIL C-CELL-CTR > 52.
002710     WRITE SELLOUT-ROW.
002720     ADD 1 TO C-SELL-ROWS-WRITTEN.
002730*
002740*    ONE SALES ROW PER PLATFORM, IN NAMPLAT TABLE ORDER (REQ0301 --
002750*    NO LONGER HARD CODED HERE).
002760     PERFORM 2060-BUILD-PLATFORM-ROW
002770         VARYING PLAT-IDX FROM 1 BY 1
002780             UNTIL PLAT-IDX > 12.
002790*
002800*    THE STOCK SECTION HEADER ROW.  TYPE 'T' (TOTAL/HEADER FOR
002810*    THE STOCK HALF OF THE GRID), KEY "STOCK" -- ALSO CHECKED BY
002820*    3000-CHECK-SIGNATURE OVER IN NAMWK01.
002830     MOVE 'T' TO SO-ROW-TYPE.
002840     MOVE 'STOCK' TO SO-ROW-KEY.
002850     PERFORM 2050-BLANK-CELLS
002860         VARYING C-CELL-CTR FROM 1 BY 1
002870             UNTIL C-CELL-CTR > 52.
002880     WRITE SELLOUT-ROW.
002890     ADD 1 TO C-SELL-ROWS-WRITTEN.
002900*
002910*    ONE STOCK ROW PER PLATFORM, SAME ORDER AS THE SALES ROWS ABOVE.
002920     PERFORM 2070-BUILD-STOCK-ROW
002930         VARYING PLAT-IDX FROM 1 BY 1
002940             UNTIL PLAT-IDX > 12.
002950*
002960     CLOSE SELLOUT.
002970*
002980*
002990*    CLEARS ONE WEEK CELL OF SELLOUT-ROW TO SPACES.  SHARED BY EVERY
003000*    ROW-BUILDING PARAGRAPH BELOW SO NO ROW EVER GOES OUT WITH LEFT-
003010*    OVER DATA FROM A PRIOR ROW IN THE SAME RUN.
003020 2050-BLANK-CELLS.
003030*
003040     MOVE SPACES TO SO-CELL (C-CELL-CTR).
003050*
003060*
003070*    ONE SALES-SECTION ROW FOR THE PLATFORM AT PLAT-IDX.  TYPE 'S',
003080*    KEY IS THE PLATFORM'S SHORT CODE OUT OF NAMPLAT.CPY.
003090 2060-BUILD-PLATFORM-ROW.
003100*
003110     MOVE 'S' TO SO-ROW-TYPE.
003120     MOVE T-PLAT-CODE (PLAT-IDX) TO SO-ROW-KEY.
003130     PERFORM 2050-BLANK-CELLS
003140         VARYING C-CELL-CTR FROM 1 BY 1
003150             UNTIL C-CELL-CTR > 52.
003160     WRITE SELLOUT-ROW.
003170     ADD 1 TO C-SELL-ROWS-WRITTEN.
003180*
003190*
003200*    ONE STOCK-SECTION ROW FOR THE PLATFORM AT PLAT-IDX.  TYPE 'K',
003210*    SAME KEY CONVENTION AS THE SALES ROW ABOVE.
003220 2070-BUILD-STOCK-ROW.
003230*
003240     MOVE 'K' TO SO-ROW-TYPE.
003250     MOVE T-PLAT-CODE (PLAT-IDX) TO SO-ROW-KEY.
003260     PERFORM 2050-BLANK-CELLS
003270         VARYING C-CELL-CTR FROM 1 BY 1
003280             UNTIL C-CELL-CTR > 52.
003290     WRITE SELLOUT-ROW.
003300     ADD 1 TO C-SELL-ROWS-WRITTEN.
003310*
003320*
003330*    BUILDS ALL FOUR TOPFIVE RANKING TABLES, FIVE BLANK RANKED
003340*    ROWS APIECE (REQ0412 CONFIRMED THE 20-ROW COUNT WHEN THE FOURTH
003350*    TABLE WAS ADDED).
003360 2100-BUILD-TOPFIVE.
003370*
003380     PERFORM 2110-TOP5-TABLE
003390         VARYING C-TOP5-TABLE FROM 1 BY 1
003400             UNTIL C-TOP5-TABLE > 4.
003410*
003420     CLOSE TOPFIVE.
003430*
003440*
003450*    THE FIVE RANKED ROWS OF ONE TABLE, TABLE NUMBER IN C-TOP5-TABLE.
003460 2110-TOP5-TABLE.
003470*
003480     PERFORM 2120-TOP5-ROW
003490         VARYING C-TOP5-RANK FROM 1 BY 1
003500             UNTIL C-TOP5-RANK > 5.
003510*
003520*
003530*    ONE BLANK RANKED ROW -- TABLE-ID AND RANK ARE STAMPED SO
003540*    NAMWK01 CAN FIND AND REWRITE THIS EXACT SLOT LATER, BUT THE
003550*    KEY AND VALUE START OUT EMPTY.  SEE 6116-COPY-ONE-SLOT OVER IN
003560*    NAMWK01 FOR WHY A ROW CAN STILL BE BLANK YEARS INTO THE CYCLE.
003570 2120-TOP5-ROW.
003580*
003590     MOVE C-TOP5-TABLE TO TF-TABLE-ID.
003600     MOVE C-TOP5-RANK TO TF-RANK.
003610     MOVE SPACES TO TF-KEY.
003620     MOVE ZERO TO TF-VALUE.
003630     WRITE TOPFIVE-ROW.
003640     ADD 1 TO C-TOPFIVE-ROWS-WRITTEN.
003650*
003660*
003670*    REQ0459 - NOTHING FURTHER TO CLOSE -- SELLOUT AND TOPFIVE WERE
003680*    CLOSED AS SOON AS THEY WERE BUILT, PLATSALES AND GAMESALES IN
003690*    1000-INIT.  DISPLAYS THE ROW-WRITTEN TALLIES SO WHOEVER KICKED
003700*    THIS OFF FROM THE CONSOLE HAS SOMETHING TO CHECK AGAINST THE
003710*    JOB LOG BEFORE HANDING THE NEW REPORT SET OVER TO NAMWK01.
003720 3000-CLOSING.
003730*
003740     DISPLAY 'NAMWK00 - SELLOUT ROWS WRITTEN  : ' C-SELL-ROWS-WRITTEN.
003750     DISPLAY 'NAMWK00 - TOPFIVE ROWS WRITTEN  : ' C-TOPFIVE-ROWS-WRITTEN.
