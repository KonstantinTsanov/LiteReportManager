000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.             NAMWK01.
000120 AUTHOR.                 D. PRICE.
000130 INSTALLATION.           NAMCO DISTRIBUTION - REPORTING GROUP.
000140 DATE-WRITTEN.           3-18-91.
000150 DATE-COMPILED.
000160 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000170*
000180*    =============================================================
000190*    NAMWK01  -  WEEKLY SELL-OUT CONSOLIDATION.
000200*    READS ONE WEEK'S SHOP X ITEM DETAIL EXTRACT, VALIDATES AND
000210*    CLASSIFIES EACH ROW BY PLATFORM, POSTS THE WEEK INTO THE
000220*    SELL-OUT GRID AND STOCK SECTION, ROLLS THE NUMBERS INTO THE
000230*    OVERALL BY-PLATFORM AND BY-GAME TOTALS, AND REFRESHES THE
000240*    FOUR TOP-5 RANKING TABLES.
000250*
000260*    UPSI-0 OFF RUNS THE NORMAL WEEKLY POST.  UPSI-0 ON UNDOES
000270*    THE MOST RECENTLY POSTED WEEK INSTEAD -- SUBTRACTS EVERY
000280*    NUMBER THIS PROGRAM WOULD OTHERWISE HAVE ADDED, AND CLEARS
000290*    THE LATEST-WEEK TOP-5 TABLES RATHER THAN REFRESHING THEM.
000300*    OPERATIONS SETS THE SWITCH IN THE JCL BEFORE THIS STEP RUNS.
000310*    =============================================================
000320*
000330*    CHANGE LOG
000340*    DATE      BY    TICKET   DESCRIPTION
000350*    --------  ----  -------  --------------------------------------
000360*    03/18/91  DLP   REQ0112  ORIGINAL PROGRAM.
000370*    09/02/91  DLP   REQ0140  STOCK SECTION POSTING ADDED.
000380*    02/11/92  DLP   REQ0168  UNDO MODE ADDED (UPSI-0) AFTER
000390*                             OPERATIONS POSTED THE SAME WEEK
000400*                             TWICE BY MISTAKE.
000410*    04/14/93  DLP   REQ0219  OVERALL BY-PLATFORM AND BY-GAME
000420*                             ROLLUPS ADDED.
000430*    11/30/94  TR    REQ0301  PLATFORM CLASSIFICATION MOVED TO
000440*                             THE NAMPLAT TABLE, OUT OF A HARD
000450*                             CODED EVALUATE.
000460*    03/02/95  TR    REQ0318  TOP-5 RANKING TABLES ADDED.
000470*    06/19/96  TR    REQ0355  PSVITA AND XBOXONE PLATFORM CODES
000480*                             ADDED TO NAMPLAT.
000490*    01/08/98  JJ    Y2K0042  YEAR 2000 READINESS REVIEW -- WEEK-
000500*                             ENDING YEAR NOW CARRIED AS 4 DIGITS
000510*                             IN H-WEEK-END-DATE, SEE 1150.
000520*    08/21/99  JJ    Y2K0098  FINAL Y2K SIGN-OFF, NAMWK01 CLEARED
000530*                             FOR PRODUCTION USE IN 2000.
000540*    05/02/01  TR    REQ0412  BY-GAME TOP-5 TABLES ADDED (3 AND
000550*                             4) ALONGSIDE THE EXISTING BY-SHOP
000560*                             ONES.
000570*    09/14/03  TR    REQ0447  CHAIN PREFIX CHECK TIGHTENED -- A
000580*                             BLANK OR "REZULTAT" ROW WAS BEING
000590*                             COUNTED AS A SHOP.
000600*    07/30/04  TR    REQ0459  RUN SWITCHES (MORE-RECS, ERR-SWITCH,
000610*                             SAW-CHAIN-ROW-SW, FOUND-SW, ROW-
000620*                             FOUND-SW) PULLED OUT OF WORK-AREA AND
000630*                             DECLARED AS STANDALONE 77-LEVEL
000640*                             ITEMS, MATCHING THE CORRESPONDING
000650*                             CHANGE IN NAMWK00 -- OPERATIONS ASKED
000660*                             THAT RUN-CONTROL SWITCHES NOT BE
000670*                             MIXED IN WITH ORDINARY COUNTERS IN A
000680*                             GROUP, SINCE A DUMP OF WORK-AREA WAS
000690*                             BEING MISREAD DURING A PRODUCTION
000700*                             WALKTHROUGH.  NO LOGIC CHANGE.
000710*    02/06/06  MS    REQ0481  PLATFORM WAS BEING PICKED UP OFF THE
000720*                             ITEM CODE -- WRONG FIELD.  GAME-DESCR
000730*                             CARRIES THE ABBREVIATION, SEE 2205.
000740*                             ALSO REPLACED THE MONTH-BASED WEEK
000750*                             ESTIMATE WITH PROPER CALENDAR MATH
000760*                             (1150-1170) AFTER AUDIT FOUND WEEKS
000770*                             OFF BY ONE AROUND MONTH BOUNDARIES.
000771*    03/14/08  TR    REQ0496  9900-ABEND WAS DISPLAYING ONE GENERIC
000772*                             LINE NO MATTER WHICH CHECK FAILED --
000773*                             HELP DESK COULD NOT TELL OPERATIONS
000774*                             WHICH FILE TO LOOK AT.  ADDED ERR-MSG
000775*                             SO EACH VALIDATION AND CAPACITY CHECK
000776*                             (1100, 2000, 3000, 4000, 4100) STAMPS
000777*                             ITS OWN TEXT BEFORE SETTING ERR-SWITCH.
000778*    11/09/09  MS    REQ0513  6911-FIND-INSERT-POS WAS LETTING THE
000779*                             FIRST-SEEN CANDIDATE KEEP AN EQUAL-
000780*                             VALUE RANK SLOT -- TWO SHOPS TIED ON
000781*                             SALES CAME OUT IN SCAN ORDER INSTEAD
000782*                             OF KEY ORDER.  ADDED A KEY COMPARE ON
000783*                             TIES.
000784*
000790*
000800 ENVIRONMENT DIVISION.
000810 CONFIGURATION SECTION.
000820*    C01 IS CARRIED OVER FROM THE SHOP'S REPORT PROGRAMS OUT OF
000830*    HABIT -- THIS PROGRAM WRITES NO PRINT REPORT, SO TOP-OF-FORM
000840*    IS NEVER ACTUALLY SKIPPED TO.  UPSI-0 IS THE REAL SWITCH THIS
000850*    PROGRAM CARES ABOUT -- OPERATIONS SETS IT ON THE JCL EXEC CARD
000860*    WHEN A WEEK NEEDS TO BE BACKED OUT.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM
000890     UPSI-0 ON STATUS IS UNDO-RUN
000900            OFF STATUS IS NORMAL-RUN.
000910*
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940*
000950*    DETAIL-IN -- THIS WEEK'S RAW EXPORT, ONE ROW PER SHOP/GAME
000960*    LINE PLUS HEADER AND SUBTOTAL ROWS TO BE FILTERED OUT.
000970     SELECT DETAIL-IN
000980         ASSIGN TO DETAIL-IN
000990         ORGANIZATION IS LINE SEQUENTIAL.
001000*
001010*    SELLOUT -- THE RUNNING 52-WEEK SELL-OUT/STOCK GRID BUILT BY
001020*    NAMWK00 AND POSTED TO WEEK BY WEEK BY THIS PROGRAM.
001030     SELECT SELLOUT
001040         ASSIGN TO SELLOUT
001050         ORGANIZATION IS LINE SEQUENTIAL.
001060*
001070*    PLATSALES -- ONE ROW PER SHOP, RUNNING OVERALL SALES TOTALS
001080*    BROKEN OUT BY EACH OF THE TWELVE PLATFORMS.
001090     SELECT PLATSALES
001100         ASSIGN TO PLATSALES
001110         ORGANIZATION IS LINE SEQUENTIAL.
001120*
001130*    GAMESALES -- ONE ROW PER PLATFORM/GAME PAIR, RUNNING OVERALL
001140*    SALES TOTALS.
001150     SELECT GAMESALES
001160         ASSIGN TO GAMESALES
001170         ORGANIZATION IS LINE SEQUENTIAL.
001180*
001190*    TOPFIVE -- THE FOUR TOP-5 RANKING TABLES (OVERALL SHOPS,
001200*    OVERALL GAMES, THIS WEEK'S SHOPS, THIS WEEK'S GAMES), FLAT
001210*    20 ROWS, 5 PER TABLE.
001220     SELECT TOPFIVE
001230         ASSIGN TO TOPFIVE
001240         ORGANIZATION IS LINE SEQUENTIAL.
001250*
001260*
001270 DATA DIVISION.
001280 FILE SECTION.
001290*
001300 FD  DETAIL-IN
001310     LABEL RECORD IS STANDARD
001320     DATA RECORD IS DETAIL-IN-REC.
001330 COPY NAMDET.
001340*
001350 FD  SELLOUT
001360     LABEL RECORD IS STANDARD
001370     DATA RECORD IS SELLOUT-ROW.
001380 COPY NAMSELL.
001390*
001400 FD  PLATSALES
001410     LABEL RECORD IS STANDARD
001420     DATA RECORD IS PLATSALES-ROW.
001430 COPY NAMPSAL.
001440*
001450 FD  GAMESALES
001460     LABEL RECORD IS STANDARD
001470     DATA RECORD IS GAMESALES-ROW.
001480 COPY NAMGSAL.
001490*
001500*    TOPFIVE-ROW IS THE ONLY COPYBOOK OF THE FIVE WITH A TABLE-ID
001510*    AND RANK FIELD IN ITS KEY, SINCE ONE FILE CARRIES ALL FOUR
001520*    RANKING TABLES END TO END.
001530 FD  TOPFIVE
001540     LABEL RECORD IS STANDARD
001550     DATA RECORD IS TOPFIVE-ROW.
001560 COPY NAMTOP5.
001570*
001580*
001590 WORKING-STORAGE SECTION.
001600*
001610*    WORK-AREA HOLDS ONLY THE COUNTERS/SUBSCRIPTS BELOW -- PLAIN
001620*    SCRATCH, NO RECORD SHAPE TO IT, SO NO FILLER PAD IS CARRIED
001630*    ON THE GROUP, SAME AS EVERY OTHER PURE-COUNTER WORK AREA IN
001640*    THE SHOP'S PROGRAMS.  THE RUN SWITCHES THEMSELVES ARE PULLED
001650*    OUT BELOW AS STANDALONE 77-LEVEL ITEMS -- THEY DO NOT BELONG
001660*    TO ANY GROUP AND WERE NEVER PART OF ONE IN THE SHOP'S OTHER
001670*    PROGRAMS EITHER.
001680 01  WORK-AREA.
001690     05  C-REC-CTR             PIC 9(7)  COMP  VALUE ZERO.
001700     05  C-AGG-CTR             PIC 9(5)  COMP  VALUE ZERO.
001710     05  C-SUB                 PIC 9(5)  COMP  VALUE ZERO.
001720     05  C-WEEK-SLOT           PIC 9(2)  COMP  VALUE ZERO.
001730     05  C-SELL-ROW-CTR        PIC 9(3)  COMP  VALUE ZERO.
001740     05  C-PSAL-ROW-CTR        PIC 9(4)  COMP  VALUE ZERO.
001750     05  C-GSAL-ROW-CTR        PIC 9(4)  COMP  VALUE ZERO.
001760*
001770*    RUN SWITCHES.  STANDALONE 77-LEVEL ITEMS, NOT PART OF ANY
001780*    GROUP -- EACH ONE IS AN INDEPENDENT YES/NO FLAG TESTED AND
001790*    SET ON ITS OWN, NEVER MOVED OR COMPARED AS PART OF A LARGER
001800*    RECORD, SO THERE IS NO GROUP FOR THEM TO BELONG TO.
001810*    MORE-RECS  - DRIVES THE 2000-MAINLINE READ LOOP; SET TO 'NO'
001820*                 ONLY BY 9000-READ ON END OF THE DETAIL FILE.
001830 77  MORE-RECS                 PIC XXX       VALUE 'YES'.
001840*    ERR-SWITCH - RAISED BY ANY VALIDATION OR CAPACITY FAILURE;
001850*                 CHECKED AFTER EACH PHASE OF 0000-NAMWK01 AND
001860*                 SENDS THE RUN TO 9900-ABEND WHEN 'YES'.
001870 77  ERR-SWITCH                PIC XXX       VALUE 'NO'.
001871*    ERR-MSG    - REQ0496.  STAMPED IN THE SAME BREATH AS
001872*                 ERR-SWITCH AT EVERY FATAL CHECK SO 9900-ABEND
001873*                 CAN DISPLAY THE ACTUAL CONDITION THAT FIRED
001874*                 INSTEAD OF ONE GENERIC LINE FOR ALL OF THEM.
001875 77  ERR-MSG                   PIC X(48)     VALUE SPACES.
001880*    SAW-CHAIN-ROW-SW - RAISED THE FIRST TIME
001890*                 A ROW NAMES ONE OF THE FOUR KNOWN CHAINS, CHECKED
001900*                 ONCE AT END OF FILE IN 0000-NAMWK01.
001910 77  SAW-CHAIN-ROW-SW           PIC XXX       VALUE 'NO'.
001920*    FOUND-SW   - GENERAL PURPOSE SEARCH-HIT FLAG, REUSED BY MANY
001930*                 PARAGRAPHS; ALSO CARRIES 'EOF', 'HDR', 'STK' OR
001940*                 'BOTH' IN THE LOAD AND SIGNATURE-CHECK PARAGRAPHS
001950*                 WHERE A PLAIN YES/NO IS NOT ENOUGH.
001960 77  FOUND-SW                  PIC XXX       VALUE 'NO'.
001970*    ROW-FOUND-SW - A SECOND, INDEPENDENT SEARCH-HIT FLAG NEEDED
001980*                 WHERE A NESTED SEARCH (4114/4154, KEYED ON
001990*                 SO-IDX2) RUNS WHILE FOUND-SW IS STILL IN USE BY
002000*                 THE OUTER SEARCH KEYED ON SO-IDX.
002010 77  ROW-FOUND-SW               PIC XXX       VALUE 'NO'.
002020*
002030*    ----  WEEK-ENDING DATE, STRIPPED OF SPACES  ----
002040 01  H-HEADER-TEXT             PIC X(40).
002050 01  H-HEADER-PACKED           PIC X(40).
002060 01  C-SCAN-PTR                PIC 9(2)  COMP  VALUE ZERO.
002070 01  C-MATCH-CTR               PIC 9(2)  COMP  VALUE ZERO.
002080 01  C-MATCH-POS               PIC 9(2)  COMP  VALUE ZERO.
002090*
002100*    ----  GAME-DESCR SPLIT INTO CHAIN ABBREVIATION / TITLE  ----
002110 01  H-GAME-ABBR               PIC X(04).
002120 01  H-GAME-TITLE              PIC X(40).
002130*
002140 01  H-WEEK-END-DATE.
002150     05  H-WE-DAY              PIC 99.
002160     05  FILLER                PIC X     VALUE '.'.
002170     05  H-WE-MONTH            PIC 99.
002180     05  FILLER                PIC X     VALUE '.'.
002190     05  H-WE-CCYY             PIC 9(4).
002200 01  C-WEEK-NUMBER             PIC 9(2)  COMP  VALUE ZERO.
002210 01  H-WEEK-TAG                PIC X(10).
002220*    THE STOCK SECTION'S HEADER TAG CARRIES THE WORD
002230*    "STOCK" AHEAD OF THE SAME wNN THE SELL-OUT HEADER GOT.
002240 01  H-STOCK-TAG               PIC X(10).
002250*
002260*    WEEK-OF-YEAR SCRATCH, PER REQ0481 -- BY ZELLER'S CONGRUENCE,
002270*    WEEK 1 IS THE WEEK CONTAINING JAN 1, SUNDAY-FIRST.
002280*    DAYS COMPLETED BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR --
002290*    1160-ORDINAL-DAY INDEXES IN BY MONTH NUMBER.
002300 01  T-CUM-DAYS-ARRAY.
002310     05  FILLER                PIC 9(03)  VALUE 000.
002320*        JANUARY.
002330     05  FILLER                PIC 9(03)  VALUE 031.
002340*        FEBRUARY.
002350     05  FILLER                PIC 9(03)  VALUE 059.
002360*        MARCH.
002370     05  FILLER                PIC 9(03)  VALUE 090.
002380*        APRIL.
002390     05  FILLER                PIC 9(03)  VALUE 120.
002400*        MAY.
002410     05  FILLER                PIC 9(03)  VALUE 151.
002420*        JUNE.
002430     05  FILLER                PIC 9(03)  VALUE 181.
002440*        JULY.
002450     05  FILLER                PIC 9(03)  VALUE 212.
002460*        AUGUST.
002470     05  FILLER                PIC 9(03)  VALUE 243.
002480*        SEPTEMBER.
002490     05  FILLER                PIC 9(03)  VALUE 273.
002500*        OCTOBER.
002510     05  FILLER                PIC 9(03)  VALUE 304.
002520*        NOVEMBER.
002530     05  FILLER                PIC 9(03)  VALUE 334.
002540*        DECEMBER.
002550 01  T-CUM-DAYS-TABLE  REDEFINES  T-CUM-DAYS-ARRAY.
002560     05  T-CUM-DAYS            PIC 9(03)  OCCURS 12 TIMES
002570                                INDEXED BY CUM-IDX.
002580 01  LEAP-SW                 PIC XXX    VALUE 'NO'.
002590*
002600*    A PLATFORM'S RECOMPUTED SALES OR STOCK,
002610*    EDITED TO THE SAME TEXT FORM AS A POSTED CELL, SO THE TWO
002620*    CAN BE COMPARED CHARACTER FOR CHARACTER.
002630 01  H-CELL-CHECK               PIC X(10).
002640*    C-Z- PREFIXED FIELDS ARE SCRATCH FOR 1170-JAN1-WEEKDAY'S
002650*    ZELLER'S CONGRUENCE ARITHMETIC ONLY -- NOT REUSED ELSEWHERE.
002660 01  C-ORD-DAY                 PIC 9(03)  COMP  VALUE ZERO.
002670 01  C-DOW1                    PIC 9(01)  COMP  VALUE ZERO.
002680 01  C-Z-YY                    PIC S9(4)  COMP  VALUE ZERO.
002690 01  C-Z-A                     PIC S9(4)  COMP  VALUE ZERO.
002700 01  C-Z-Q                     PIC S9(4)  COMP  VALUE ZERO.
002710 01  C-Z-R                     PIC S9(4)  COMP  VALUE ZERO.
002720*
002730*    ----  SHOP AUTHENTICITY CHECK  ----
002740*    A "REAL" SHOP ROW NAMES ONE OF OUR FOUR CHAINS.  EVERYTHING
002750*    ELSE ON THE EXTRACT (SUBTOTAL LINES, THE COLUMN HEADING,
002760*    BLANK ROWS) IS SKIPPED WITHOUT ERROR.  CHAIN NAMES ARE
002770*    CYRILLIC ON THE EXTRACT -- H-CHAIN-PREFIX IS SIZED TO THE
002780*    LONGEST ONE.
002790 01  H-CHAIN-CHECK.
002800     05  H-CHAIN-PREFIX        PIC X(20).
002810     05  FILLER                PIC X(10).
002820 01  H-CHAIN-CHECK-R  REDEFINES  H-CHAIN-CHECK.
002830     05  H-CHAIN-FULL          PIC X(30).
002840*
002850*    ----  IN-MEMORY SHOP / PLATFORM / GAME AGGREGATE  ----
002860*    300 ENTRIES IS WELL ABOVE ANY WEEK'S ACTUAL SHOP/PLATFORM/
002870*    GAME COMBINATION COUNT SEEN SINCE 1991 -- SIZED WITH ROOM TO
002880*    GROW RATHER THAN TRIMMED TO THE CURRENT EXTRACT VOLUME.
002890 01  T-AGG-TABLE.
002900     05  T-AGG-ENTRY           OCCURS 300 TIMES
002910                                INDEXED BY AGG-IDX.
002920*        THE SHOP NAME EXACTLY AS IT APPEARS ON THE EXTRACT.
002930         10  T-AGG-SHOP        PIC X(30).
002940*        SUBSCRIPT INTO THE NAMPLAT TABLE, NOT THE PLATFORM CODE
002950*        ITSELF -- SAVES A SEARCH EVERY TIME THIS ENTRY IS TOUCHED.
002960         10  T-AGG-PLAT-IDX    PIC 9(2)  COMP.
002970*        GAME TITLE, CHAIN ABBREVIATION ALREADY STRIPPED OFF BY
002980*        2205-SPLIT-GAME-DESCR.
002990         10  T-AGG-GAME        PIC X(40).
003000*        THIS WEEK'S UNITS SOLD FOR THE SHOP/PLATFORM/GAME.
003010         10  T-AGG-SALES       PIC S9(7) COMP.
003020*        THIS WEEK'S ON-HAND STOCK FOR THE SAME COMBINATION.
003030         10  T-AGG-STOCK       PIC S9(7) COMP.
003040*
003050*    ----  PER-PLATFORM ROLLUP, ONE ENTRY PER NAMPLAT ROW  ----
003060 01  T-PLATROLL-TABLE.
003070     05  T-PLATROLL-ENTRY      OCCURS 12 TIMES.
003080*        PLATFORM'S TOTAL SALES ACROSS ALL SHOPS, THIS WEEK ONLY.
003090         10  T-PR-SALES        PIC S9(7) COMP.
003100*        PLATFORM'S TOTAL ON-HAND STOCK ACROSS ALL SHOPS.
003110         10  T-PR-STOCK        PIC S9(7) COMP.
003120*        TELLS "GENUINELY ZERO" APART FROM "NOT
003130*        SOLD ANYWHERE THIS WEEK" SO A BLANK CELL AND A ZERO CELL
003140*        ON THE SELL-OUT GRID NEVER MEAN THE SAME THING.
003150         10  T-PR-HASDATA      PIC X(01).
003160*            SET 'Y' BY 2500-ROLL-UP-PLATFORMS THE MOMENT ANY
003170*            T-AGG-TABLE ENTRY FOR THIS PLATFORM IS SEEN.
003180             88  T-PR-HAS-DATA      VALUE 'Y'.
003190             88  T-PR-NO-DATA       VALUE 'N'.
003200*
003210*    ----  IN-MEMORY COPIES OF THE FOUR REPORT FILES  ----
003220*    READ WHOLE, UPDATED IN PLACE, REWRITTEN WHOLE -- NO INDEXED
003230*    ORGANIZATION IS USED ANYWHERE IN THIS SYSTEM.
003240 01  T-SELLOUT-TABLE.
003250     05  T-SO-ENTRY            OCCURS 30 TIMES
003260                                INDEXED BY SO-IDX SO-IDX2.
003270*        'F' FURNITURE, 'H' SELL-OUT HEADER, 'S' SALES DETAIL,
003280*        'T' STOCK HEADER, 'K' STOCK DETAIL -- SET BY NAMWK00,
003290*        NEVER CHANGED BY THIS PROGRAM.
003300         10  T-SO-ROW-TYPE     PIC X(01).
003310*        CAPTION OR PLATFORM SHORT CODE, DEPENDING ON ROW-TYPE.
003320         10  T-SO-ROW-KEY      PIC X(10).
003330*        ONE CELL PER REVIEW WEEK OF THE YEAR.  TEXT, NOT NUMERIC,
003340*        SINCE A CELL MUST ALSO BE ABLE TO HOLD THE wNN WEEK TAG.
003350         10  T-SO-CELL         PIC X(10)  OCCURS 52 TIMES.
003360*
003370 01  T-PLATSALES-TABLE.
003380     05  T-PS-ENTRY            OCCURS 600 TIMES
003390                                INDEXED BY PS-IDX.
003400*        SHOP NAME -- ONE ROW PER SHOP EVER SEEN ON AN EXTRACT.
003410         10  T-PS-SHOP-NAME    PIC X(30).
003420*        ALL-TIME SALES FOR THIS SHOP, ONE CELL PER PLATFORM.
003430         10  T-PS-PLAT-SALES   PIC S9(7)  COMP  OCCURS 12 TIMES.
003440*        ALWAYS THE SUM OF THE TWELVE CELLS
003450*        ABOVE; NEVER POSTED TO DIRECTLY.
003460         10  T-PS-TOTAL        PIC S9(7)  COMP.
003470*
003480 01  T-GAMESALES-TABLE.
003490     05  T-GS-ENTRY            OCCURS 900 TIMES
003500                                INDEXED BY GS-IDX.
003510*        PLATFORM SHORT CODE THIS GAME WAS SOLD UNDER.
003520         10  T-GS-PLATFORM     PIC X(10).
003530*        GAME TITLE.
003540         10  T-GS-GAME         PIC X(40).
003550*        ALL-TIME SALES FOR THIS PLATFORM/GAME COMBINATION.
003560         10  T-GS-SALES        PIC S9(7)  COMP.
003570*
003580*    20 ROWS FLAT RATHER THAN 4 SEPARATE OCCURS CLAUSES BECAUSE
003590*    THE TOPFIVE FILE ITSELF IS ONE FLAT 20-ROW SEQUENCE ON DISK.
003600 01  T-TOPFIVE-TABLE.
003610     05  T-TF-ENTRY            OCCURS 20 TIMES
003620                                INDEXED BY TF-IDX TF-IDX2.
003630*        1=SHOPS ALL-TIME, 2=SHOPS THIS WEEK, 3=GAMES ALL-TIME,
003640*        4=GAMES THIS WEEK.
003650         10  T-TF-TABLE-ID     PIC 9(01).
003660*        1 THRU 5, BEST TO FIFTH BEST WITHIN THE TABLE.
003670         10  T-TF-RANK         PIC 9(01).
003680*        SHOP NAME (TABLES 1/2) OR PLATFORM+GAME (TABLES 3/4),
003690*        BLANK IF THIS SLOT HAS NEVER HAD A CANDIDATE.
003700         10  T-TF-KEY          PIC X(51).
003710*        THE RANKED SALES FIGURE ITSELF.
003720         10  T-TF-VALUE        PIC S9(7)  COMP.
003730*
003740*    ----  ONE CANDIDATE BEING OFFERED TO A RANKING TABLE  ----
003750 01  C-CAND-TABLE-ID            PIC 9(01)  COMP  VALUE ZERO.
003760 01  H-CAND-KEY                 PIC X(51).
003770 01  H-CAND-KEY-R  REDEFINES  H-CAND-KEY.
003780     05  TF-KEY-PLATFORM        PIC X(10).
003790     05  TF-KEY-GAME            PIC X(40).
003800     05  FILLER                 PIC X(01).
003810 01  C-CAND-VALUE                PIC S9(7)  COMP  VALUE ZERO.
003820 01  C-BASE-OFFSET              PIC 9(2)   COMP  VALUE ZERO.
003830 01  C-INS-POS                  PIC 9(1)   COMP  VALUE ZERO.
003840 01  C-SHIFT-POS                PIC 9(1)   COMP  VALUE ZERO.
003850*
003860*    A FRESH TRANSIENT 5-SLOT WORKSPACE FOR
003870*    WHICHEVER TABLE IS BEING RANKED RIGHT NOW.  RANKED HERE FIRST
003880*    AND ONLY THEN COPIED INTO T-TOPFIVE-TABLE, AND ONLY AS MANY
003890*    SLOTS AS THERE ARE REAL CANDIDATES -- A RANK WITH NOTHING TO
003900*    OFFER LEAVES THE ROW LOADED FROM THE TOPFIVE FILE UNTOUCHED
003910*    RATHER THAN BLANKING IT.
003920 01  T-RANK-BLOCK.
003930     05  T-RANK-SLOT            OCCURS 5 TIMES
003940                                 INDEXED BY RK-IDX RK-IDX2.
003950         10  T-RK-KEY           PIC X(51).
003960         10  T-RK-VALUE         PIC S9(7)  COMP.
003970 01  C-RANK-COUNT               PIC 9(1)   COMP  VALUE ZERO.
003980*
003990*    ----  THIS WEEK'S SHOP AND GAME TOTALS, ROLLED UP OUT
004000*    OF T-AGG-TABLE BEFORE RANKING -- A SHOP OR GAME CAN OWN
004010*    SEVERAL T-AGG-TABLE ENTRIES (ONE PER PLATFORM, OR PER SHOP)
004020*    SO THE FULL TOTAL MUST BE KNOWN BEFORE IT IS OFFERED TO
004030*    6910-INSERT-CANDIDATE.
004040 01  C-WK-SHOP-CTR              PIC 9(5)  COMP  VALUE ZERO.
004050 01  C-WK-GAME-CTR              PIC 9(5)  COMP  VALUE ZERO.
004060 01  T-WKSHOP-TABLE.
004070     05  T-WKSHOP-ENTRY         OCCURS 300 TIMES
004080                                 INDEXED BY WS-IDX.
004090         10  T-WKSHOP-NAME      PIC X(30).
004100         10  T-WKSHOP-TOTAL     PIC S9(7)  COMP.
004110 01  T-WKGAME-TABLE.
004120     05  T-WKGAME-ENTRY         OCCURS 300 TIMES
004130                                 INDEXED BY WG-IDX.
004140         10  T-WKGAME-KEY       PIC X(51).
004150         10  T-WKGAME-TOTAL     PIC S9(7)  COMP.
004160*
004170 COPY NAMPLAT.
004180*
004190*
004200 PROCEDURE DIVISION.
004210*
004220 0000-NAMWK01.
004230*    DRIVER PARAGRAPH.  1000-INIT LOADS ALL FOUR REPORT FILES INTO
004240*    MEMORY AND PRIMES THE FIRST DETAIL RECORD; THE LOOP BELOW
004250*    THEN VALIDATES, CLASSIFIES AND ACCUMULATES ONE DETAIL ROW AT
004260*    A TIME UNTIL THE EXTRACT IS EXHAUSTED.
004270*
004280     PERFORM 1000-INIT.
004290     PERFORM 2000-MAINLINE
004300         UNTIL MORE-RECS = 'NO'.
004310*
004320*    REQ0447 - THE RUN IS FATAL ONLY WHEN NOT ONE ROW ON
004330*    THE WHOLE EXTRACT NAMED A REAL CHAIN SHOP.  A SKIPPED
004340*    SUBTOTAL OR HEADING ROW PARTWAY THROUGH THE FILE IS NOT, BY
004350*    ITSELF, A REASON TO ABEND.
004360     IF SAW-CHAIN-ROW-SW = 'YES'
004370         MOVE 'NO' TO ERR-SWITCH
004380     ELSE
004385         MOVE 'WRONG INPUT FILE' TO ERR-MSG
004390         MOVE 'YES' TO ERR-SWITCH
004400     END-IF.
004410*
004420     PERFORM 2500-ROLL-UP-PLATFORMS.
004430     PERFORM 3000-CHECK-SIGNATURE.
004440     IF ERR-SWITCH = 'YES'
004450         PERFORM 9900-ABEND
004460     END-IF.
004470*    UPSI-0 PICKS THE POSTING DIRECTION -- SEE THE SPECIAL-NAMES
004480*    PARAGRAPH UP IN THE ENVIRONMENT DIVISION FOR HOW UNDO-RUN
004490*    AND NORMAL-RUN ARE TIED TO THE SWITCH.
004500     IF UNDO-RUN
004510         PERFORM 4100-UNDO-SELLOUT THRU 4100-EXIT
004520     ELSE
004530         PERFORM 4000-POST-SELLOUT THRU 4000-EXIT
004540     END-IF.
004550*
004560*    REQ0168 FOLLOW-UP - "OUTPUT FILE FULL", "NO RECORDS FOUND" AND
004570*    "NO RECORDS TO BE UNDONE" ARE ALL DETECTED INSIDE 4000/4100
004580*    AND MUST STOP THE RUN HERE, BEFORE THE OVERALL ROLLUPS AND
004590*    TOP-5 TABLES ARE TOUCHED.
004600     IF ERR-SWITCH = 'YES'
004610         PERFORM 9900-ABEND
004620     END-IF.
004630*
004640*    THE REMAINING STEPS RUN REGARDLESS OF UPSI-0 -- THE OVERALL
004650*    PLATFORM AND GAME ROLLUPS ADD OR SUBTRACT DEPENDING ON THE
004660*    SWITCH INTERNALLY, AND 6000-TOP-FIVE DECIDES FOR ITSELF
004661*    WHICH OF THE FOUR RANKING TABLES TO TOUCH.
004670     PERFORM 5000-POST-PLATFORM-SALES THRU 5000-EXIT.
004680     PERFORM 5100-POST-GAME-SALES THRU 5100-EXIT.
004690     PERFORM 6000-TOP-FIVE.
004700     PERFORM 7000-CLOSING.
004710*    NORMAL END OF RUN -- EVERY REPORT FILE HAS ALREADY BEEN
004720*    REWRITTEN AND CLOSED BY THE TIME CONTROL GETS HERE.
004730     STOP RUN.
004740*
004750*
004760 1000-INIT.
004770*    ALL FIVE FILES ARE OPENED INPUT HERE, EVEN THE FOUR REPORT
004780*    FILES THIS PROGRAM WILL LATER REWRITE -- THEY ARE READ IN
004790*    WHOLE FIRST, CLOSED, THEN REOPENED OUTPUT ONLY ONCE POSTING
004800*    IS COMPLETE (SEE THE 9500-9600 REWRITE PARAGRAPHS).
004810*
004820     OPEN INPUT DETAIL-IN.
004830     OPEN INPUT SELLOUT.
004840     OPEN INPUT PLATSALES.
004850     OPEN INPUT GAMESALES.
004860     OPEN INPUT TOPFIVE.
004870*
004880*    LOAD EACH REPORT FILE INTO ITS OWN IN-MEMORY TABLE.  FOUND-SW
004890*    IS REUSED AS A PLAIN EOF FLAG ACROSS ALL FOUR LOADS AND MUST
004900*    BE RESET TO 'NO' BETWEEN THEM OR THE NEXT LOAD LOOP WOULD
004910*    NEVER EXECUTE.
004920     PERFORM 1200-LOAD-SELLOUT
004930         VARYING SO-IDX FROM 1 BY 1
004940             UNTIL FOUND-SW = 'EOF'.
004950     MOVE 'NO' TO FOUND-SW.
004960     PERFORM 1300-LOAD-PLATSALES
004970         VARYING PS-IDX FROM 1 BY 1
004980             UNTIL FOUND-SW = 'EOF'.
004990     MOVE 'NO' TO FOUND-SW.
005000     PERFORM 1400-LOAD-GAMESALES
005010         VARYING GS-IDX FROM 1 BY 1
005020             UNTIL FOUND-SW = 'EOF'.
005030     MOVE 'NO' TO FOUND-SW.
005040     PERFORM 1500-LOAD-TOPFIVE
005050         VARYING TF-IDX FROM 1 BY 1
005060             UNTIL FOUND-SW = 'EOF'.
005070*
005080     CLOSE SELLOUT.
005090     CLOSE PLATSALES.
005100     CLOSE GAMESALES.
005110     CLOSE TOPFIVE.
005120*
005130*    FULL 300-ENTRY SWEEP REGARDLESS OF HOW MANY ENTRIES THE LAST
005140*    RUN ACTUALLY USED -- C-AGG-CTR WILL BE REBUILT FROM ZERO BY
005150*    2200-CLASSIFY-AND-ACCUM AS ROWS COME IN.
005160     PERFORM 1600-CLEAR-AGG-TABLE
005170         VARYING AGG-IDX FROM 1 BY 1
005180             UNTIL AGG-IDX > 300.
005190*
005200     PERFORM 9000-READ.
005210*
005220     IF MORE-RECS = 'NO'
005221*        NO HEADER RECORD EVER ARRIVED -- SAME AS 1100-DERIVE-WEEK
005222*        BELOW FINDING NOTHING TO PARSE A DATE OUT OF.
005223         MOVE 'NO VALID DATE' TO ERR-MSG
005230         MOVE 'YES' TO ERR-SWITCH
005240     ELSE
005250         PERFORM 1100-DERIVE-WEEK THRU 1100-EXIT
005260         PERFORM 9000-READ
005270     END-IF.
005280*
005290*
005300 1100-DERIVE-WEEK.
005310*
005320*    REQ0481 - THE HEADER ROW CARRIES THE REVIEW DATE RANGE IN
005330*    ONE OF ITS FIRST THREE FIELDS.  TAKE THE FIRST NON-BLANK OF
005340*    THE THREE AS THE DATE FIELD -- ALL THREE BLANK IS FATAL.
005350*    THEN STRIP EMBEDDED SPACES AND LOOK FOR EXACTLY ONE
005360*    "-DD.MM.YY" (OR "-DD.MM.YYYY") PATTERN.
005370*
005380     MOVE SPACES TO H-HEADER-TEXT.
005390*
005400*    CHECKED IN THIS ORDER BECAUSE THIS IS THE ORDER THE THREE
005410*    COLUMNS ACTUALLY APPEAR ON THE HEADER ROW -- WHICHEVER OF THE
005420*    THREE CARRIES THE DATE RANGE VARIES FILE TO FILE.
005430     IF I-ITEM-CODE NOT = SPACES
005440         MOVE I-ITEM-CODE TO H-HEADER-TEXT
005450     ELSE
005460         IF I-GAME-DESCR NOT = SPACES
005470             MOVE I-GAME-DESCR TO H-HEADER-TEXT
005480         ELSE
005490             IF I-SHOP-NAME NOT = SPACES
005500                 MOVE I-SHOP-NAME TO H-HEADER-TEXT
005510             ELSE
005515                 MOVE 'NO VALID DATE' TO ERR-MSG
005520                 MOVE 'YES' TO ERR-SWITCH
005530                 GO TO 1100-EXIT
005540             END-IF
005550         END-IF
005560     END-IF.
005570*
005580     MOVE SPACES TO H-HEADER-PACKED.
005590     MOVE ZERO TO C-SCAN-PTR.
005600     MOVE ZERO TO C-SUB.
005610*
005620     PERFORM 1110-PACK-ONE-CHAR
005630         VARYING C-SCAN-PTR FROM 1 BY 1
005640             UNTIL C-SCAN-PTR > 40.
005650*
005660     MOVE ZERO TO C-MATCH-CTR.
005670     MOVE ZERO TO C-MATCH-POS.
005680*
005690     PERFORM 1120-FIND-DASH
005700         VARYING C-SCAN-PTR FROM 1 BY 1
005710             UNTIL C-SCAN-PTR > 31.
005720*
005730*    ZERO DASHES OR MORE THAN ONE ARE BOTH TREATED AS FATAL --
005740*    EITHER THE ROW HAS NO DATE AT ALL OR IT IS AMBIGUOUS WHICH
005750*    DASH STARTS THE DATE, SO THERE IS NO SAFE DEFAULT TO GUESS.
005760     IF C-MATCH-CTR NOT = 1
005765         MOVE 'NO VALID DATE' TO ERR-MSG
005770         MOVE 'YES' TO ERR-SWITCH
005780         GO TO 1100-EXIT
005790     END-IF.
005800*
005810*    DAY AND MONTH ARE ALWAYS TWO DIGITS; THE YEAR CAN BE WRITTEN
005820*    EITHER TWO DIGITS (ASSUMED 20-PREFIXED) OR FOUR, DEPENDING ON
005830*    HOW THE SOURCE SPREADSHEET HAPPENED TO FORMAT THE HEADER CELL.
005840     MOVE H-HEADER-PACKED (C-MATCH-POS + 1 : 2) TO H-WE-DAY.
005850     MOVE H-HEADER-PACKED (C-MATCH-POS + 4 : 2) TO H-WE-MONTH.
005860     IF H-HEADER-PACKED (C-MATCH-POS + 9 : 1) = ' '
005870         MOVE '20' TO H-WE-CCYY (1 : 2)
005880         MOVE H-HEADER-PACKED (C-MATCH-POS + 7 : 2)
005890             TO H-WE-CCYY (3 : 2)
005900     ELSE
005910         MOVE H-HEADER-PACKED (C-MATCH-POS + 7 : 4) TO H-WE-CCYY
005920     END-IF.
005930*
005940     PERFORM 1150-WEEK-OF-YEAR.
005950*
005960*
005970 1100-EXIT.
005980*    EXIT POINT FOR 1100-DERIVE-WEEK.  REACHED EITHER NORMALLY, OFF
005990*    THE BOTTOM OF 1150-WEEK-OF-YEAR, OR BY GO TO WHEN THE HEADER
006000*    ROW FAILED TO YIELD A USABLE DATE ABOVE.
006010     EXIT.
006020*
006030*
006040 1110-PACK-ONE-CHAR.
006050*    ONE PASS OF THE SPACE-STRIP LOOP -- COPIES A SINGLE NON-BLANK
006060*    CHARACTER OF H-HEADER-TEXT DOWN INTO THE NEXT FREE POSITION OF
006070*    H-HEADER-PACKED.  BLANKS ARE SIMPLY SKIPPED, NOT COPIED.
006080*
006090     IF H-HEADER-TEXT (C-SCAN-PTR : 1) NOT = SPACE
006100         ADD 1 TO C-SUB
006110         MOVE H-HEADER-TEXT (C-SCAN-PTR : 1)
006120             TO H-HEADER-PACKED (C-SUB : 1)
006130     END-IF.
006140*
006150*
006160 1120-FIND-DASH.
006170*    ONE PASS OF THE DASH-SCAN LOOP -- LOOKS FOR THE THREE-BYTE
006180*    SIGNATURE OF A DATE (DASH, TWO DIGITS, DOT, TWO DIGITS, DOT)
006190*    STARTING AT C-SCAN-PTR.  A MATCH BUMPS C-MATCH-CTR; IF MORE
006200*    THAN ONE DASH IN THE FIELD LOOKS LIKE A DATE, 1100 TREATS THE
006210*    WHOLE ROW AS UNUSABLE RATHER THAN GUESS WHICH ONE IS RIGHT.
006220*
006230     IF H-HEADER-PACKED (C-SCAN-PTR : 1) = '-'
006240       AND H-HEADER-PACKED (C-SCAN-PTR + 3 : 1) = '.'
006250       AND H-HEADER-PACKED (C-SCAN-PTR + 6 : 1) = '.'
006260         ADD 1 TO C-MATCH-CTR
006270         MOVE C-SCAN-PTR TO C-MATCH-POS
006280     END-IF.
006290*
006300*
006310 1150-WEEK-OF-YEAR.
006320*
006330*    PER REQ0481 - WEEK NUMBER IS DERIVED FROM THE END DATE
006340*    OF THE REVIEW RANGE, NOT THE START DATE.  WEEK 1 IS THE
006350*    WEEK CONTAINING JANUARY 1ST, WEEKS RUN SUNDAY TO SATURDAY.
006360*
006370*    THREE HELPER STEPS: IS THE REVIEW YEAR A LEAP YEAR, WHAT IS
006380*    THE ORDINAL DAY-OF-YEAR OF THE END DATE, AND WHAT WEEKDAY
006390*    WAS JANUARY 1ST -- THEN COMBINE ALL THREE INTO A WEEK NUMBER.
006400     PERFORM 1155-CHECK-LEAP-YEAR.
006410     PERFORM 1160-ORDINAL-DAY.
006420     PERFORM 1170-JAN1-WEEKDAY.
006430*
006440*    INTEGER DIVIDE ROUNDS DOWN, SO ADDING 6 BEFORE DIVIDING BY 7
006450*    IS WHAT MAKES THE WEEK CONTAINING JANUARY 1ST COME OUT AS
006460*    WEEK 1 RATHER THAN WEEK 0.
006470     COMPUTE C-WEEK-NUMBER = (C-ORD-DAY + C-DOW1 + 6) / 7.
006480*
006490*    A REVIEW RANGE ENDING IN THE LAST DAYS OF DECEMBER CAN
006500*    COMPUTE TO WEEK 53 IN SOME YEARS -- THE GRID CAPS THE
006510*    GRID AT 52 COLUMNS, SO THE LAST WEEK ABSORBS THE EXTRA DAYS.
006520     IF C-WEEK-NUMBER > 52
006530         MOVE 52 TO C-WEEK-NUMBER
006540     END-IF.
006550*
006560*    wNN IS WHAT GOES INTO THE SELL-OUT HEADER ROW'S BLANK SLOT.
006570     MOVE SPACES TO H-WEEK-TAG.
006580     STRING 'w' DELIMITED BY SIZE
006590            C-WEEK-NUMBER DELIMITED BY SIZE
006600         INTO H-WEEK-TAG.
006610*
006620*    "Stock wNN" IS THE SAME TAG, WORDED FOR THE STOCK HEADER ROW.
006630     MOVE SPACES TO H-STOCK-TAG.
006640     STRING 'Stock w' DELIMITED BY SIZE
006650            C-WEEK-NUMBER DELIMITED BY SIZE
006660         INTO H-STOCK-TAG.
006670*
006680*
006690 1155-CHECK-LEAP-YEAR.
006700*    STANDARD DIVISIBLE-BY-4-EXCEPT-100-UNLESS-400 TEST.
006710*
006720     MOVE 'NO' TO LEAP-SW.
006730     DIVIDE H-WE-CCYY BY 4 GIVING C-Z-Q REMAINDER C-Z-R.
006740     IF C-Z-R = ZERO
006750         MOVE 'YES' TO LEAP-SW
006760         DIVIDE H-WE-CCYY BY 100 GIVING C-Z-Q REMAINDER C-Z-R
006770         IF C-Z-R = ZERO
006780             MOVE 'NO' TO LEAP-SW
006790             DIVIDE H-WE-CCYY BY 400 GIVING C-Z-Q REMAINDER C-Z-R
006800             IF C-Z-R = ZERO
006810                 MOVE 'YES' TO LEAP-SW
006820             END-IF
006830         END-IF
006840     END-IF.
006850*
006860*
006870 1160-ORDINAL-DAY.
006880*    T-CUM-DAYS (LOADED IN 1000-INIT) HOLDS THE NUMBER OF DAYS
006890*    COMPLETED BEFORE THE FIRST OF EACH MONTH IN A NON-LEAP YEAR,
006900*    SO A SIMPLE TABLE LOOKUP PLUS THE DAY-OF-MONTH GIVES THE
006910*    ORDINAL DAY NUMBER WITHOUT A RUN OF 12 EVALUATE LINES.
006920*
006930     SET CUM-IDX TO H-WE-MONTH.
006940     COMPUTE C-ORD-DAY = T-CUM-DAYS (CUM-IDX) + H-WE-DAY.
006950*
006960*    THE TABLE IS BUILT FOR A 365-DAY YEAR, SO A LEAP-YEAR DATE
006970*    FALLING IN MARCH OR LATER IS SHORT ONE DAY FOR FEBRUARY 29TH.
006980     IF LEAP-SW = 'YES' AND H-WE-MONTH > 2
006990         ADD 1 TO C-ORD-DAY
007000     END-IF.
007010*
007020*
007030 1170-JAN1-WEEKDAY.
007040*
007050*    ZELLER'S CONGRUENCE FOR JANUARY 1ST OF THE REVIEW YEAR --
007060*    JANUARY IS TREATED AS MONTH 13 OF THE PRIOR YEAR PER THE
007070*    USUAL RULE, WHICH IS WHY C-Z-YY IS CCYY LESS ONE.  THE
007080*    RAW RESULT COMES OUT 0=SATURDAY ... 6=FRIDAY; THE FINAL
007090*    DIVIDE RE-BASES IT TO 0=SUNDAY FOR THE WEEK-NUMBER MATH.
007100*
007110     COMPUTE C-Z-YY = H-WE-CCYY - 1.
007120*
007130     COMPUTE C-Z-A =
007140         37 + C-Z-YY + (C-Z-YY / 4)
007150           - (C-Z-YY / 100) + (C-Z-YY / 400).
007160*
007170     DIVIDE C-Z-A BY 7 GIVING C-Z-Q REMAINDER C-Z-R.
007180*
007190     COMPUTE C-Z-A = C-Z-R + 6.
007200     DIVIDE C-Z-A BY 7 GIVING C-Z-Q REMAINDER C-DOW1.
007210*
007220*
007230 1200-LOAD-SELLOUT.
007240*    ONE PASS OF THE SELLOUT LOAD LOOP.  READS THE NEXT PHYSICAL
007250*    ROW OF THE SELLOUT FILE NAMWK00 BUILT AND COPIES IT INTO THE
007260*    IN-MEMORY T-SELLOUT-TABLE AT SO-IDX -- NOTHING IS POSTED HERE,
007270*    JUST BROUGHT INTO MEMORY SO 3000/4000/4100 CAN WORK ON IT.
007280*
007290     READ SELLOUT
007300         AT END
007310             MOVE 'EOF' TO FOUND-SW
007320             GO TO 1200-EXIT
007330     END-READ.
007340*
007350     ADD 1 TO C-SELL-ROW-CTR.
007360     MOVE SO-ROW-TYPE TO T-SO-ROW-TYPE (SO-IDX).
007370     MOVE SO-ROW-KEY TO T-SO-ROW-KEY (SO-IDX).
007380     PERFORM 1210-LOAD-SELLOUT-CELLS
007390         VARYING C-SUB FROM 1 BY 1
007400             UNTIL C-SUB > 52.
007410*
007420 1200-EXIT.
007430*    EXIT POINT FOR 1200-LOAD-SELLOUT.
007440     EXIT.
007450*
007460*
007470 1210-LOAD-SELLOUT-CELLS.
007480*    ONE PASS OF THE 52-CELL COPY LOOP FOR THE CURRENT SELLOUT ROW.
007490*
007500     MOVE SO-CELL (C-SUB) TO T-SO-CELL (SO-IDX C-SUB).
007510*
007520*
007530 1300-LOAD-PLATSALES.
007540*    ONE PASS OF THE PLATSALES LOAD LOOP, SAME SHAPE AS 1200 ABOVE
007550*    BUT AGAINST THE OVERALL BY-PLATFORM SALES FILE.
007560*
007570     READ PLATSALES
007580         AT END
007590             MOVE 'EOF' TO FOUND-SW
007600             GO TO 1300-EXIT
007610     END-READ.
007620*
007630     ADD 1 TO C-PSAL-ROW-CTR.
007640     MOVE PS-SHOP-NAME TO T-PS-SHOP-NAME (PS-IDX).
007650     MOVE PS-TOTAL TO T-PS-TOTAL (PS-IDX).
007660     PERFORM 1310-LOAD-PLATSALES-CELLS
007670         VARYING C-SUB FROM 1 BY 1
007680             UNTIL C-SUB > 12.
007690*
007700 1300-EXIT.
007710*    EXIT POINT FOR 1300-LOAD-PLATSALES.
007720     EXIT.
007730*
007740*
007750 1310-LOAD-PLATSALES-CELLS.
007760*    ONE PASS OF THE 12-PLATFORM COPY LOOP FOR THE CURRENT ROW.
007770*
007780     MOVE PS-PLAT-SALES (C-SUB) TO T-PS-PLAT-SALES (PS-IDX C-SUB).
007790*
007800*
007810 1400-LOAD-GAMESALES.
007820*    ONE PASS OF THE GAMESALES LOAD LOOP -- NO OCCURS TABLE
007830*    TO COPY CELL BY CELL HERE, JUST THE THREE FIELDS OF ONE ROW.
007840*
007850     READ GAMESALES
007860         AT END
007870             MOVE 'EOF' TO FOUND-SW
007880             GO TO 1400-EXIT
007890     END-READ.
007900*
007910     ADD 1 TO C-GSAL-ROW-CTR.
007920     MOVE GS-PLATFORM TO T-GS-PLATFORM (GS-IDX).
007930     MOVE GS-GAME TO T-GS-GAME (GS-IDX).
007940     MOVE GS-SALES TO T-GS-SALES (GS-IDX).
007950*
007960 1400-EXIT.
007970*    EXIT POINT FOR 1400-LOAD-GAMESALES.
007980     EXIT.
007990*
008000*
008010 1500-LOAD-TOPFIVE.
008020*    ONE PASS OF THE TOPFIVE LOAD LOOP -- ALL 20 RANKED ROWS OF
008030*    ALL FOUR TABLES COME IN AS ONE FLAT SEQUENCE OF 20 READS.
008040*
008050     READ TOPFIVE
008060         AT END
008070             MOVE 'EOF' TO FOUND-SW
008080             GO TO 1500-EXIT
008090     END-READ.
008100*
008110     MOVE TF-TABLE-ID TO T-TF-TABLE-ID (TF-IDX).
008120     MOVE TF-RANK TO T-TF-RANK (TF-IDX).
008130     MOVE TF-KEY TO T-TF-KEY (TF-IDX).
008140     MOVE TF-VALUE TO T-TF-VALUE (TF-IDX).
008150*
008160 1500-EXIT.
008170*    EXIT POINT FOR 1500-LOAD-TOPFIVE.
008180     EXIT.
008190*
008200*
008210 1600-CLEAR-AGG-TABLE.
008220*    ONE PASS OF THE T-AGG-TABLE CLEAR LOOP, RUN BEFORE THE DETAIL
008230*    FILE IS READ SO NO STALE ENTRY FROM A PRIOR RUN'S CORE IMAGE
008240*    CAN EVER BE MISTAKEN FOR A REAL SHOP/PLATFORM/GAME COMBINATION.
008250*
008260     MOVE SPACES TO T-AGG-SHOP (AGG-IDX).
008270     MOVE ZERO TO T-AGG-PLAT-IDX (AGG-IDX).
008280     MOVE SPACES TO T-AGG-GAME (AGG-IDX).
008290     MOVE ZERO TO T-AGG-SALES (AGG-IDX).
008300     MOVE ZERO TO T-AGG-STOCK (AGG-IDX).
008310*
008320*
008330 2000-MAINLINE.
008340*    DRIVER FOR ONE DETAIL RECORD.  VALIDATE, THEN -- ONLY IF THE
008350*    ROW PASSED -- CLASSIFY AND ACCUMULATE IT, THEN READ THE NEXT
008360*    RECORD.  PERFORMED UNTIL 9000-READ SETS MORE-RECS TO 'NO'.
008370*
008380     PERFORM 2100-VALIDATE-ROW THRU 2100-EXIT.
008390*
008400     IF ERR-SWITCH NOT = 'YES'
008410         PERFORM 2200-CLASSIFY-AND-ACCUM
008420     END-IF.
008430*
008440     PERFORM 9000-READ.
008450*
008460*
008470 2100-VALIDATE-ROW.
008480*
008490*    REQ0447 - A ROW IS SKIPPED (NOT FATAL)
008500*    WHEN SHOP-NAME IS BLANK OR BEGINS WITH THE HEADER WORD
008510*    "OBEKT" OR THE SUBTOTAL WORD "REZULTAT".  ANY OTHER NON-
008520*    BLANK SHOP-NAME IS A SHOP DATA ROW AND IS AGGREGATED, EVEN
008530*    IF IT DOES NOT NAME ONE OF OUR FOUR CHAINS.
008540*
008550*    SEPARATELY, THE WHOLE FILE IS REJECTED
008560*    UNLESS AT LEAST ONE ROW NAMES ONE OF THE FOUR CHAINS --
008570*    SAW-CHAIN-ROW-SW IS SET HERE BUT CHECKED ONLY AFTER THE
008580*    DETAIL FILE IS EXHAUSTED, IN 0000-NAMWK01.
008590*
008595*    NOTE - ERR-SWITCH HERE IS A PER-ROW SKIP FLAG, NOT THE FATAL
008596*    ABEND FLAG -- IT IS RESET TO 'NO' ON EVERY ROW BELOW AND 2000-
008597*    MAINLINE NEVER PERFORMS 9900-ABEND OFF OF IT, SO NONE OF THE
008598*    THREE SETS BELOW TOUCH ERR-MSG.
008600     MOVE 'NO' TO ERR-SWITCH.
008610*
008620     IF I-SHOP-NAME = SPACES
008630         MOVE 'YES' TO ERR-SWITCH
008640         GO TO 2100-EXIT
008650     END-IF.
008660*
008670     IF I-SHOP-NAME (1 : 10) = 'Обект'
008680         MOVE 'YES' TO ERR-SWITCH
008690         GO TO 2100-EXIT
008700     END-IF.
008710*
008720     IF I-SHOP-NAME (1 : 16) = 'Резултат'
008730         MOVE 'YES' TO ERR-SWITCH
008740         GO TO 2100-EXIT
008750     END-IF.
008760*
008770     MOVE I-SHOP-NAME TO H-CHAIN-FULL.
008780*
008790     IF H-CHAIN-PREFIX (1 : 20) = 'Технополис'
008800       OR H-CHAIN-PREFIX (1 : 18) = 'Видеолукс'
008810       OR H-CHAIN-PREFIX (1 : 3)  = 'WEB'
008820       OR H-CHAIN-PREFIX (1 : 3)  = 'GSM'
008830         MOVE 'YES' TO SAW-CHAIN-ROW-SW
008840     END-IF.
008850*
008860*
008870 2100-EXIT.
008880*    EXIT POINT FOR 2100-VALIDATE-ROW.  MOST EXITS ARE BY GO TO,
008890*    RIGHT AFTER ERR-SWITCH IS SET, SO 2000-MAINLINE KNOWS TO SKIP
008900*    THE CLASSIFY/ACCUMULATE STEP FOR THIS ROW.
008910     EXIT.
008920*
008930*
008940 2200-CLASSIFY-AND-ACCUM.
008950*
008960*    REQ0301 - GAME-DESCR EMBEDS THE CHAIN'S OWN PLATFORM ABBREVIATION
008970*    AHEAD OF THE GAME TITLE, ONE BLANK BETWEEN THEM.  PULL THE
008980*    ABBREVIATION OFF THE FRONT (2205), CLASSIFY IT FIRST-MATCH-
008990*    WINS, THEN FIND OR ADD THE SHOP/PLATFORM/GAME ENTRY AND
009000*    ACCUMULATE INTO IT.
009010*
009020     PERFORM 2205-SPLIT-GAME-DESCR.
009030*
009040*    AN ABBREVIATION NOT ON THE 12-ENTRY LIST FALLS THROUGH TO
009050*    SLOT 12, "OTHER" -- IT STILL POSTS, JUST UNDER THE CATCH-ALL
009060*    PLATFORM RATHER THAN BEING REJECTED.
009070     SET PLAT-IDX TO 1.
009080     SEARCH T-PLAT-ENTRY
009090         AT END
009100             SET PLAT-IDX TO 12
009110         WHEN T-PLAT-ABBR (PLAT-IDX) = H-GAME-ABBR
009120             CONTINUE
009130     END-SEARCH.
009140*
009150*    LINEAR SCAN OF THE AGGREGATE TABLE BUILT SO FAR FOR A ROW
009160*    WITH THIS EXACT SHOP/GAME COMBINATION -- THE TABLE IS SMALL
009170*    ENOUGH (300 ENTRIES, ONE WEEK'S WORTH) THAT A SEQUENTIAL
009180*    SEARCH IS CHEAPER TO WRITE AND MAINTAIN THAN A SORTED ONE.
009190     MOVE 'NO' TO FOUND-SW.
009200     SET AGG-IDX TO 1.
009210     PERFORM 2210-MATCH-AGG-ENTRY
009220         VARYING C-SUB FROM 1 BY 1
009230             UNTIL C-SUB > C-AGG-CTR OR FOUND-SW = 'YES'.
009240*
009250*    NO MATCH -- START A NEW AGGREGATE ENTRY FOR THIS COMBINATION.
009260     IF FOUND-SW NOT = 'YES'
009270         ADD 1 TO C-AGG-CTR
009280         MOVE I-SHOP-NAME TO T-AGG-SHOP (C-AGG-CTR)
009290         SET AGG-IDX TO PLAT-IDX
009300         MOVE PLAT-IDX TO T-AGG-PLAT-IDX (C-AGG-CTR)
009310         MOVE H-GAME-TITLE TO T-AGG-GAME (C-AGG-CTR)
009320         MOVE ZERO TO T-AGG-SALES (C-AGG-CTR)
009330         MOVE ZERO TO T-AGG-STOCK (C-AGG-CTR)
009340         MOVE C-AGG-CTR TO C-SUB
009350     END-IF.
009360*
009370     ADD I-SOLD-QTY TO T-AGG-SALES (C-SUB).
009380     ADD I-STOCK-QTY TO T-AGG-STOCK (C-SUB).
009390*
009400*
009410 2205-SPLIT-GAME-DESCR.
009420*
009430*    FIND THE FIRST BLANK IN GAME-DESCR -- EVERYTHING AHEAD OF IT
009440*    IS THE CHAIN ABBREVIATION, EVERYTHING AFTER IT IS THE TITLE.
009450*    NO BLANK FOUND (A RUNAWAY DESCRIPTION) -- TREAT THE WHOLE
009460*    FIELD AS AN UNRECOGNIZED ABBREVIATION, CAUGHT BY THE "OTHER"
009470*    CATCH-ALL ENTRY ABOVE.
009480*
009490     MOVE ZERO TO C-SCAN-PTR.
009500     PERFORM 2206-STEP-SCAN
009510         VARYING C-SCAN-PTR FROM 1 BY 1
009520             UNTIL C-SCAN-PTR > 40
009530                OR I-GAME-DESCR (C-SCAN-PTR : 1) = SPACE.
009540*
009550     IF C-SCAN-PTR > 40
009560         MOVE I-GAME-DESCR TO H-GAME-ABBR
009570         MOVE SPACES TO H-GAME-TITLE
009580     ELSE
009590         MOVE I-GAME-DESCR (1 : C-SCAN-PTR - 1) TO H-GAME-ABBR
009600         MOVE SPACES TO H-GAME-TITLE
009610         IF C-SCAN-PTR < 40
009620             MOVE I-GAME-DESCR (C-SCAN-PTR + 1 : ) TO H-GAME-TITLE
009630         END-IF
009640     END-IF.
009650*
009660*
009670 2206-STEP-SCAN.
009680*    CONTINUE ONLY -- THE LOOP CONDITION ON THE PERFORM ABOVE IS
009690*    DOING ALL THE WORK; THIS PARAGRAPH EXISTS SO THE VARYING CLAUSE
009700*    HAS SOMETHING TO PERFORM ON EACH PASS OF THE SCAN.
009710*
009720     CONTINUE.
009730*
009740*
009750 2210-MATCH-AGG-ENTRY.
009760*    ONE PASS OF THE T-AGG-TABLE SEARCH LOOP -- A MATCH NEEDS THE
009770*    SAME SHOP, SAME PLATFORM AND SAME GAME TITLE AS THE ROW NOW
009780*    BEING CLASSIFIED; ANY ONE OF THE THREE DIFFERING MEANS A NEW
009790*    ENTRY HAS TO BE ADDED BACK IN 2200.
009800*
009810     IF T-AGG-SHOP (C-SUB) = I-SHOP-NAME
009820       AND T-AGG-PLAT-IDX (C-SUB) = PLAT-IDX
009830       AND T-AGG-GAME (C-SUB) = H-GAME-TITLE
009840         MOVE 'YES' TO FOUND-SW
009850     END-IF.
009860*
009870*
009880 2500-ROLL-UP-PLATFORMS.
009890*
009900*    PER-PLATFORM SUMS, NO-DATA VS ZERO KEPT
009910*    DISTINCT, SAME AS EVERYWHERE ELSE IN THIS PROGRAM.
009920*
009930     PERFORM 2510-CLEAR-ROLLUP
009940         VARYING PLAT-IDX FROM 1 BY 1
009950             UNTIL PLAT-IDX > 12.
009960*
009970     PERFORM 2520-ADD-ONE-ENTRY
009980         VARYING C-SUB FROM 1 BY 1
009990             UNTIL C-SUB > C-AGG-CTR.
010000*
010010*
010020 2510-CLEAR-ROLLUP.
010030*    ONE PASS OF THE PER-PLATFORM CLEAR LOOP -- THE ROLLUP
010040*    NEEDS NO-DATA (88 T-PR-NO-DATA) DISTINCT FROM A ZERO THAT WAS
010050*    ACTUALLY SEEN, SO THE HASDATA BYTE IS RESET HERE TOO, NOT JUST
010060*    THE SALES/STOCK ACCUMULATORS.
010070*
010080     MOVE ZERO TO T-PR-SALES (PLAT-IDX).
010090     MOVE ZERO TO T-PR-STOCK (PLAT-IDX).
010100     MOVE 'N' TO T-PR-HASDATA (PLAT-IDX).
010110*
010120*
010130 2520-ADD-ONE-ENTRY.
010140*    ONE PASS OF THE ADD-INTO-ROLLUP LOOP -- EVERY T-AGG-TABLE
010150*    ENTRY BELONGS TO EXACTLY ONE PLATFORM, SO THIS JUST ADDS ITS
010160*    SALES AND STOCK INTO THAT PLATFORM'S RUNNING TOTAL.
010170*
010180     SET PLAT-IDX TO T-AGG-PLAT-IDX (C-SUB).
010190     MOVE 'Y' TO T-PR-HASDATA (PLAT-IDX).
010200     ADD T-AGG-SALES (C-SUB) TO T-PR-SALES (PLAT-IDX).
010210     ADD T-AGG-STOCK (C-SUB) TO T-PR-STOCK (PLAT-IDX).
010220*
010230*
010240 3000-CHECK-SIGNATURE.
010250*
010260*    THE SELLOUT FILE MUST HAVE COME FROM
010270*    NAMWK00 -- A WEEK HEADER ROW CAPTIONED "SELL OUT" AND A
010280*    STOCK HEADER ROW CAPTIONED "STOCK" MUST BOTH BE PRESENT.
010290*
010300     MOVE 'NO' TO FOUND-SW.
010310     PERFORM 3010-CHECK-ONE-ROW
010320         VARYING SO-IDX FROM 1 BY 1
010330             UNTIL SO-IDX > C-SELL-ROW-CTR.
010340*
010350     IF FOUND-SW NOT = 'BOTH'
010355         MOVE 'SELLOUT FILE MISSING SELL OUT OR STOCK HEADER'
010356             TO ERR-MSG
010360         MOVE 'YES' TO ERR-SWITCH
010370     END-IF.
010380*
010390*
010400 3010-CHECK-ONE-ROW.
010410*    ONE PASS OF THE SIGNATURE-ROW SCAN -- LOOKS FOR BOTH THE SELL
010420*    OUT HEADER AND THE STOCK HEADER AMONG THE ROWS BROUGHT IN BY
010430*    1200-LOAD-SELLOUT.  ORDER ON THE FILE DOES NOT MATTER; FOUND-SW
010440*    TRACKS WHICHEVER ONE TURNED UP FIRST UNTIL BOTH HAVE BEEN SEEN.
010450*
010460     IF T-SO-ROW-TYPE (SO-IDX) = 'H'
010470       AND T-SO-ROW-KEY (SO-IDX) = 'SELL OUT'
010480         IF FOUND-SW = 'STK'
010490             MOVE 'BOTH' TO FOUND-SW
010500         ELSE
010510             MOVE 'HDR' TO FOUND-SW
010520         END-IF
010530     END-IF.
010540*
010550     IF T-SO-ROW-TYPE (SO-IDX) = 'T'
010560       AND T-SO-ROW-KEY (SO-IDX) = 'STOCK'
010570         IF FOUND-SW = 'HDR'
010580             MOVE 'BOTH' TO FOUND-SW
010590         ELSE
010600             MOVE 'STK' TO FOUND-SW
010610         END-IF
010620     END-IF.
010630*
010640*
010650 4000-POST-SELLOUT.
010660*
010670*    PLACE THE WEEK TAG IN THE FIRST BLANK HEADER SLOT AND
010680*    POST EACH PLATFORM'S SALES AND STOCK INTO THAT SAME COLUMN.
010690*    "OUTPUT FILE FULL" IS FATAL IF THERE IS NO BLANK SLOT LEFT,
010700*    PER REQ0168.
010710*
010720*    THIS SHOULD NEVER FAIL ON A SIGNED FILE -- 3000-CHECK-
010730*    SIGNATURE ALREADY CONFIRMED THE HEADER ROW EXISTS BEFORE
010740*    0000-NAMWK01 EVER PERFORMED THIS PARAGRAPH.
010750     MOVE 'NO' TO FOUND-SW.
010760     PERFORM 4010-FIND-HEADER-ROW
010770         VARYING SO-IDX FROM 1 BY 1
010780             UNTIL SO-IDX > C-SELL-ROW-CTR OR FOUND-SW = 'YES'.
010790*
010800     IF FOUND-SW NOT = 'YES'
010805         MOVE 'SELL OUT HEADER ROW NOT FOUND' TO ERR-MSG
010810         MOVE 'YES' TO ERR-SWITCH
010820         GO TO 4000-EXIT
010830     END-IF.
010840*
010850*    THE GRID HOLDS 52 WEEKS; A 53RD POSTING
010860*    ATTEMPT IN THE SAME REVIEW YEAR IS FATAL, NOT SILENTLY
010870*    DROPPED, SINCE THAT WOULD ALWAYS MEAN THE SAME WEEK WAS
010880*    POSTED TWICE (REQ0168) OR A YEAR ROLLED OVER WITHOUT NAMWK00
010890*    BEING RUN.
010900     MOVE 'NO' TO FOUND-SW.
010910     PERFORM 4020-FIND-BLANK-SLOT
010920         VARYING C-WEEK-SLOT FROM 1 BY 1
010930             UNTIL C-WEEK-SLOT > 52 OR FOUND-SW = 'YES'.
010940*
010950     IF FOUND-SW NOT = 'YES'
010955         MOVE 'OUTPUT FILE FULL' TO ERR-MSG
010960         MOVE 'YES' TO ERR-SWITCH
010970         GO TO 4000-EXIT
010980     END-IF.
010990*
011000*    STAMP THE wNN TAG DERIVED BACK IN 1150-WEEK-OF-YEAR INTO THE
011010*    HEADER ROW'S NEWLY FOUND BLANK SLOT.
011020     MOVE H-WEEK-TAG TO T-SO-CELL (SO-IDX C-WEEK-SLOT).
011030*
011040*    POST EVERY PLATFORM'S SALES FIGURE INTO THE SAME COLUMN.
011050     PERFORM 4030-POST-PLATFORM-CELL
011060         VARYING PLAT-IDX FROM 1 BY 1
011070             UNTIL PLAT-IDX > 12.
011080*
011090*    THEN THE STOCK SECTION -- TAG THE STOCK HEADER AND POST EACH
011100*    PLATFORM'S ON-HAND FIGURE, ALWAYS INTO COLUMN 1 SINCE THE
011110*    STOCK SECTION CARRIES ONLY THE LATEST FIGURE, NOT A HISTORY.
011120     PERFORM 4040-POST-STOCK-ROW
011130         VARYING SO-IDX FROM 1 BY 1
011140             UNTIL SO-IDX > C-SELL-ROW-CTR.
011150*
011160     PERFORM 9500-REWRITE-SELLOUT.
011170*
011180*
011190 4000-EXIT.
011200*    EXIT POINT FOR 4000-POST-SELLOUT.  REACHED NORMALLY AFTER THE
011210*    REWRITE, OR BY GO TO WHEN THE HEADER ROW OR A FREE WEEK SLOT
011220*    COULD NOT BE FOUND.
011230     EXIT.
011240*
011250*
011260 4010-FIND-HEADER-ROW.
011270*    ONE PASS OF THE SEARCH FOR THE SELL-OUT HEADER ROW -- SHARED
011280*    BY BOTH THE NORMAL POST AND THE UNDO PATH.
011290*
011300     IF T-SO-ROW-TYPE (SO-IDX) = 'H'
011310       AND T-SO-ROW-KEY (SO-IDX) = 'SELL OUT'
011320         MOVE 'YES' TO FOUND-SW
011330     END-IF.
011340*
011350*
011360 4020-FIND-BLANK-SLOT.
011370*    ONE PASS OF THE SCAN FOR A BLANK WEEK COLUMN ON THE HEADER
011380*    ROW -- THE FIRST BLANK CELL FROM THE LEFT IS THE NEXT WEEK
011390*    TO BE POSTED.
011400*
011410     IF T-SO-CELL (SO-IDX C-WEEK-SLOT) = SPACES
011420         MOVE 'YES' TO FOUND-SW
011430     ELSE
011440         MOVE 'NO' TO FOUND-SW
011450     END-IF.
011460*
011470*
011480 4030-POST-PLATFORM-CELL.
011490*    ONE PASS OF THE PER-PLATFORM POSTING LOOP.  A PLATFORM WITH
011500*    NO DATA THIS WEEK (88 T-PR-NO-DATA) IS LEFT BLANK, NOT ZERO --
011510*    SAME RULE AS EVERYWHERE ELSE A CELL GETS POSTED.
011520*
011530     MOVE 'NO' TO FOUND-SW.
011540     PERFORM 4035-FIND-PLATFORM-ROW
011550         VARYING SO-IDX FROM 1 BY 1
011560             UNTIL SO-IDX > C-SELL-ROW-CTR OR FOUND-SW = 'YES'.
011570*
011580     IF FOUND-SW = 'YES' AND T-PR-HAS-DATA (PLAT-IDX)
011590         MOVE T-PR-SALES (PLAT-IDX)
011600             TO T-SO-CELL (SO-IDX C-WEEK-SLOT)
011610     END-IF.
011620*
011630*
011640 4035-FIND-PLATFORM-ROW.
011650*    ONE PASS OF THE SEARCH FOR A GIVEN PLATFORM'S SALES ROW ON
011660*    THE SELL-OUT GRID, MATCHED BY ROW-TYPE 'S' AND THE PLATFORM'S
011670*    SHORT CODE.
011680*
011690     IF T-SO-ROW-TYPE (SO-IDX) = 'S'
011700       AND T-SO-ROW-KEY (SO-IDX) = T-PLAT-CODE (PLAT-IDX)
011710         MOVE 'YES' TO FOUND-SW
011720     END-IF.
011730*
011740*
011750 4040-POST-STOCK-ROW.
011760*    ONE PASS OVER EVERY SELLOUT ROW LOOKING FOR THE STOCK HEADER
011770*    (TO STAMP THE WEEK TAG) OR A STOCK DETAIL ROW (TO POST INTO).
011780*
011790     IF T-SO-ROW-TYPE (SO-IDX) = 'T'
011800       AND T-SO-ROW-KEY (SO-IDX) = 'STOCK'
011810         MOVE H-STOCK-TAG TO T-SO-CELL (SO-IDX 1)
011820     END-IF.
011830*
011840     IF T-SO-ROW-TYPE (SO-IDX) = 'K'
011850         PERFORM 4045-POST-ONE-STOCK-CELL
011860     END-IF.
011870*
011880*
011890 4045-POST-ONE-STOCK-CELL.
011900*    SEARCHES THE NAMPLAT TABLE FOR THE PLATFORM THIS STOCK ROW
011910*    BELONGS TO, THEN POSTS ITS RECOMPUTED STOCK FIGURE IF THE
011920*    PLATFORM HAD ANY DATA THIS WEEK.
011930*
011940*    T-SO-ROW-KEY ON A STOCK ROW CARRIES THE PLATFORM'S SHORT CODE,
011950*    THE SAME CODE T-PLAT-ENTRY IS KEYED ON.
011960     SET PLAT-IDX TO 1.
011970     SEARCH T-PLAT-ENTRY
011980         WHEN T-PLAT-CODE (PLAT-IDX) = T-SO-ROW-KEY (SO-IDX)
011990             IF T-PR-HAS-DATA (PLAT-IDX)
012000                 MOVE T-PR-STOCK (PLAT-IDX) TO T-SO-CELL (SO-IDX 1)
012010             END-IF
012020     END-SEARCH.
012030*
012040*
012050 4100-UNDO-SELLOUT.
012060*
012070*    WEEK-NO AND THE PER-PLATFORM ROLLUP WERE ALREADY
012080*    RECOMPUTED FROM THIS SAME DETAIL FILE UP IN THE MAINLINE
012090*    (1100-DERIVE-WEEK / 2500-ROLL-UP-PLATFORMS).
012100*
012110*    NEXT, WALK THE POSTED (NON-BLANK) HEADER COLUMNS FROM THE
012120*    RIGHTMOST BACK.  A COLUMN MATCHES WHEN, FOR EVERY PLATFORM
012130*    ROW, EITHER THE CELL IS BLANK AND THE PLATFORM HAS NO DATA,
012140*    OR THE CELL EQUALS THE PLATFORM'S RECOMPUTED SALES.
012150*
012160     MOVE 'NO' TO FOUND-SW.
012170     PERFORM 4010-FIND-HEADER-ROW
012180         VARYING SO-IDX FROM 1 BY 1
012190             UNTIL SO-IDX > C-SELL-ROW-CTR OR FOUND-SW = 'YES'.
012200*
012210     IF FOUND-SW NOT = 'YES'
012215         MOVE 'NO RECORDS FOUND' TO ERR-MSG
012220         MOVE 'YES' TO ERR-SWITCH
012230         GO TO 4100-EXIT
012240     END-IF.
012250*
012260     MOVE 'NO' TO FOUND-SW.
012270     PERFORM 4110-TRY-ONE-COLUMN
012280         VARYING C-WEEK-SLOT FROM 52 BY -1
012290             UNTIL C-WEEK-SLOT < 1 OR FOUND-SW = 'YES'.
012300*
012310     IF FOUND-SW NOT = 'YES'
012315         MOVE 'NO RECORDS TO BE UNDONE' TO ERR-MSG
012320         MOVE 'YES' TO ERR-SWITCH
012330         GO TO 4100-EXIT
012340     END-IF.
012350*
012360*    STEP 3 - BLANK THE MATCHED HEADER SLOT AND ALL 12 PLATFORM
012370*    CELLS IN THAT COLUMN.
012380*
012390     MOVE SPACES TO T-SO-CELL (SO-IDX C-WEEK-SLOT).
012400*
012410     PERFORM 4120-UNDO-PLATFORM-CELL
012420         VARYING PLAT-IDX FROM 1 BY 1
012430             UNTIL PLAT-IDX > 12.
012440*
012450*    STEP 4 - THE STOCK SECTION IS ONLY CLEARED WHEN IT IS STILL
012460*    CARRYING THIS SAME WEEK AND ITS FIGURES STILL AGREE WITH THE
012470*    RECOMPUTED STOCK -- OTHERWISE A LATER WEEK HAS ALREADY
012480*    OVERWRITTEN IT AND IT MUST BE LEFT ALONE.
012490*
012500     PERFORM 4150-TRY-UNDO-STOCK.
012510*
012520     PERFORM 9500-REWRITE-SELLOUT.
012530*
012540     PERFORM 6500-CLEAR-LATEST-TOP5.
012550*
012560*
012570 4100-EXIT.
012580*    EXIT POINT FOR 4100-UNDO-SELLOUT.  REACHED NORMALLY AFTER THE
012590*    REWRITE AND THE TOP-5 CLEAR, OR BY GO TO WHEN NO MATCHING
012600*    COLUMN COULD BE FOUND FOR THE WEEK BEING UNDONE.
012610     EXIT.
012620*
012630*
012640 4110-TRY-ONE-COLUMN.
012650*    ONE PASS OF THE RIGHT-TO-LEFT COLUMN SCAN (STEP 2).  A BLANK
012660*    HEADER CELL CANNOT BE THIS WEEK'S COLUMN AND IS REJECTED
012670*    WITHOUT EVEN CHECKING THE PLATFORM ROWS.
012680*
012690     IF T-SO-CELL (SO-IDX C-WEEK-SLOT) = SPACES
012700         MOVE 'NO' TO FOUND-SW
012710     ELSE
012720*        TENTATIVELY ASSUME THIS IS THE COLUMN; 4114 DROPS IT
012730*        BACK TO 'NO' THE MOMENT ANY ONE PLATFORM DISAGREES.
012740         MOVE 'YES' TO FOUND-SW
012750         PERFORM 4114-CHECK-ONE-PLATFORM
012760             VARYING PLAT-IDX FROM 1 BY 1
012770                 UNTIL PLAT-IDX > 12 OR FOUND-SW = 'NO'
012780     END-IF.
012790*
012800*
012810 4114-CHECK-ONE-PLATFORM.
012820*    CHECKS ONE PLATFORM'S POSTED CELL IN THE CANDIDATE COLUMN
012830*    AGAINST ITS RECOMPUTED SALES FIGURE FOR THIS SAME DETAIL FILE.
012840*
012850     MOVE 'NO' TO ROW-FOUND-SW.
012860     PERFORM 4116-FIND-PLATFORM-ROW-2
012870         VARYING SO-IDX2 FROM 1 BY 1
012880             UNTIL SO-IDX2 > C-SELL-ROW-CTR OR ROW-FOUND-SW = 'YES'.
012890*
012900     IF T-PR-HAS-DATA (PLAT-IDX)
012910         MOVE T-PR-SALES (PLAT-IDX) TO H-CELL-CHECK
012920         IF T-SO-CELL (SO-IDX2 C-WEEK-SLOT) NOT = H-CELL-CHECK
012930             MOVE 'NO' TO FOUND-SW
012940         END-IF
012950     ELSE
012960         IF T-SO-CELL (SO-IDX2 C-WEEK-SLOT) NOT = SPACES
012970             MOVE 'NO' TO FOUND-SW
012980         END-IF
012990     END-IF.
013000*
013010*
013020 4116-FIND-PLATFORM-ROW-2.
013030*    SAME SEARCH AS 4035 BUT OVER SO-IDX2 INSTEAD OF SO-IDX, SINCE
013040*    THE OUTER LOOP IN 4110/4114 IS ALREADY USING SO-IDX FOR THE
013050*    HEADER ROW BEING TESTED.
013060*
013070     IF T-SO-ROW-TYPE (SO-IDX2) = 'S'
013080       AND T-SO-ROW-KEY (SO-IDX2) = T-PLAT-CODE (PLAT-IDX)
013090         MOVE 'YES' TO ROW-FOUND-SW
013100     END-IF.
013110*
013120*
013130 4120-UNDO-PLATFORM-CELL.
013140*    ONE PASS OF THE PER-PLATFORM BLANK-OUT LOOP (STEP 3) -- THE
013150*    MATCHED COLUMN IS CLEARED ON EVERY PLATFORM ROW, NOT JUST THE
013160*    ONES THAT HAD DATA.
013170*
013180     MOVE 'NO' TO FOUND-SW.
013190     PERFORM 4035-FIND-PLATFORM-ROW
013200         VARYING SO-IDX FROM 1 BY 1
013210             UNTIL SO-IDX > C-SELL-ROW-CTR OR FOUND-SW = 'YES'.
013220*
013230     IF FOUND-SW = 'YES'
013240         MOVE SPACES TO T-SO-CELL (SO-IDX C-WEEK-SLOT)
013250     END-IF.
013260*
013270*
013280 4150-TRY-UNDO-STOCK.
013290*
013300     MOVE 'NO' TO FOUND-SW.
013310     PERFORM 4152-FIND-STOCK-HEADER
013320         VARYING SO-IDX FROM 1 BY 1
013330             UNTIL SO-IDX > C-SELL-ROW-CTR OR FOUND-SW = 'YES'.
013340*
013350     IF FOUND-SW NOT = 'YES'
013360         GO TO 4150-EXIT
013370     END-IF.
013380*
013390     IF T-SO-CELL (SO-IDX 1) NOT = H-STOCK-TAG
013400         GO TO 4150-EXIT
013410     END-IF.
013420*
013430     MOVE 'YES' TO FOUND-SW.
013440     PERFORM 4154-CHECK-ONE-STOCK-ROW
013450         VARYING PLAT-IDX FROM 1 BY 1
013460             UNTIL PLAT-IDX > 12 OR FOUND-SW = 'NO'.
013470*
013480     IF FOUND-SW = 'YES'
013490         MOVE SPACES TO T-SO-CELL (SO-IDX 1)
013500         PERFORM 4156-UNDO-ONE-STOCK-CELL
013510             VARYING SO-IDX FROM 1 BY 1
013520                 UNTIL SO-IDX > C-SELL-ROW-CTR
013530     END-IF.
013540*
013550 4150-EXIT.
013560*    EXIT POINT FOR 4150-TRY-UNDO-STOCK.  MULTIPLE GO TO EXITS --
013570*    NO STOCK HEADER FOUND, HEADER NOT TAGGED FOR THIS WEEK, OR A
013580*    STOCK ROW DISAGREEING WITH THE RECOMPUTED FIGURE -- ALL LEAVE
013590*    THE STOCK SECTION UNTOUCHED, PER STEP 4.
013600     EXIT.
013610*
013620*
013630 4152-FIND-STOCK-HEADER.
013640*    ONE PASS OF THE SEARCH FOR THE STOCK HEADER ROW (ROW-TYPE 'T',
013650*    KEY 'STOCK').
013660*
013670     IF T-SO-ROW-TYPE (SO-IDX) = 'T'
013680       AND T-SO-ROW-KEY (SO-IDX) = 'STOCK'
013690         MOVE 'YES' TO FOUND-SW
013700     END-IF.
013710*
013720*
013730 4154-CHECK-ONE-STOCK-ROW.
013740*    SAME COMPARE AS 4114 BUT AGAINST THE STOCK FIGURE IN CELL 1
013750*    RATHER THAN THE WEEK-SLOT SALES CELL.
013760*
013770     MOVE 'NO' TO ROW-FOUND-SW.
013780     PERFORM 4116-FIND-PLATFORM-ROW-2
013790         VARYING SO-IDX2 FROM 1 BY 1
013800             UNTIL SO-IDX2 > C-SELL-ROW-CTR OR ROW-FOUND-SW = 'YES'.
013810*
013820     IF T-PR-HAS-DATA (PLAT-IDX)
013830         MOVE T-PR-STOCK (PLAT-IDX) TO H-CELL-CHECK
013840         IF T-SO-CELL (SO-IDX2 1) NOT = H-CELL-CHECK
013850             MOVE 'NO' TO FOUND-SW
013860         END-IF
013870     ELSE
013880         IF T-SO-CELL (SO-IDX2 1) NOT = SPACES
013890             MOVE 'NO' TO FOUND-SW
013900         END-IF
013910     END-IF.
013920*
013930*
013940 4156-UNDO-ONE-STOCK-CELL.
013950*    ONE PASS OF THE STOCK BLANK-OUT LOOP -- ONLY REACHED WHEN
013960*    EVERY PLATFORM'S STOCK FIGURE AGREED, SO THE WHOLE COLUMN IS
013970*    SAFE TO CLEAR.
013980*
013990     IF T-SO-ROW-TYPE (SO-IDX) = 'K'
014000         MOVE SPACES TO T-SO-CELL (SO-IDX 1)
014010     END-IF.
014020*
014030*
014040 5000-POST-PLATFORM-SALES.
014050*
014060*    PER REQ0219 - OVERALL SALES BY PLATFORM.  FIND THE SHOP'S ROW OR ADD
014070*    A FRESH ONE, THEN ADD (NORMAL RUN) OR SUBTRACT (UNDO RUN)
014080*    EACH PLATFORM'S SALES.  PS-TOTAL ALWAYS STAYS THE SUM OF THE
014090*    TWELVE CELLS.
014100*
014110     PERFORM 5010-POST-ONE-SHOP
014120         VARYING C-SUB FROM 1 BY 1
014130             UNTIL C-SUB > C-AGG-CTR.
014140*
014150     PERFORM 9520-REWRITE-PLATSALES.
014160*
014170*
014180 5000-EXIT.
014190*    EXIT POINT FOR 5000-POST-PLATFORM-SALES.
014200     EXIT.
014210*
014220*
014230 5010-POST-ONE-SHOP.
014240*    POSTS ONE AGGREGATE-TABLE ENTRY'S SALES FIGURE INTO PLATSALES.
014250*
014260     MOVE 'NO' TO FOUND-SW.
014270     SET PS-IDX TO 1.
014280     PERFORM 5020-MATCH-PLATSALES-SHOP
014290         VARYING PS-IDX FROM 1 BY 1
014300             UNTIL PS-IDX > C-PSAL-ROW-CTR OR FOUND-SW = 'YES'.
014310*
014320*    SHOP NEVER SEEN BEFORE IN PLATSALES -- APPEND A NEW ROW AND
014330*    ZERO ALL TWELVE PLATFORM CELLS BEFORE POSTING INTO IT.
014340     IF FOUND-SW NOT = 'YES'
014350         ADD 1 TO C-PSAL-ROW-CTR
014360         SET PS-IDX TO C-PSAL-ROW-CTR
014370         MOVE T-AGG-SHOP (C-SUB) TO T-PS-SHOP-NAME (PS-IDX)
014380         PERFORM 5030-CLEAR-PLATSALES-ROW
014390             VARYING C-WEEK-SLOT FROM 1 BY 1
014400                 UNTIL C-WEEK-SLOT > 12
014410     END-IF.
014420*
014430     SET PLAT-IDX TO T-AGG-PLAT-IDX (C-SUB).
014440*
014450*    UNDO-RUN IS TRUE ONLY WHEN UPSI-0 IS ON -- SAME AGGREGATE
014460*    FIGURE, OPPOSITE ARITHMETIC, SO ONE RUN EXACTLY REVERSES THE
014470*    OTHER'S POSTING.
014480     IF UNDO-RUN
014490         SUBTRACT T-AGG-SALES (C-SUB)
014500             FROM T-PS-PLAT-SALES (PS-IDX PLAT-IDX)
014510         SUBTRACT T-AGG-SALES (C-SUB) FROM T-PS-TOTAL (PS-IDX)
014520     ELSE
014530         ADD T-AGG-SALES (C-SUB)
014540             TO T-PS-PLAT-SALES (PS-IDX PLAT-IDX)
014550         ADD T-AGG-SALES (C-SUB) TO T-PS-TOTAL (PS-IDX)
014560     END-IF.
014570*
014580*
014590 5020-MATCH-PLATSALES-SHOP.
014600*    ONE PASS OF THE PLATSALES SHOP SEARCH -- MATCHED ON SHOP NAME
014610*    ALONE, SINCE PLATSALES CARRIES ONE ROW PER SHOP WITH ALL
014620*    TWELVE PLATFORMS AS COLUMNS.
014630*
014640     IF T-PS-SHOP-NAME (PS-IDX) = T-AGG-SHOP (C-SUB)
014650         MOVE 'YES' TO FOUND-SW
014660     END-IF.
014670*
014680*
014690 5030-CLEAR-PLATSALES-ROW.
014700*    ONE PASS OF THE 12-CELL ZERO-OUT LOOP FOR A BRAND NEW SHOP
014710*    ROW BEING ADDED TO PLATSALES.
014720*
014730     MOVE ZERO TO T-PS-PLAT-SALES (PS-IDX C-WEEK-SLOT).
014740*
014750*
014760 5100-POST-GAME-SALES.
014770*
014780*    OVERALL SALES BY GAME, COMPLETED IN SYMMETRY WITH 5000-POST-
014781*    PLATFORM-SALES ABOVE, PER REQ0219.
014790*
014800     PERFORM 5110-POST-ONE-GAME
014810         VARYING C-SUB FROM 1 BY 1
014820             UNTIL C-SUB > C-AGG-CTR.
014830*
014840     PERFORM 9530-REWRITE-GAMESALES.
014850*
014860*
014870 5100-EXIT.
014880*    EXIT POINT FOR 5100-POST-GAME-SALES.
014890     EXIT.
014900*
014910*
014920 5110-POST-ONE-GAME.
014930*    POSTS ONE AGGREGATE-TABLE ENTRY'S SALES FIGURE INTO GAMESALES.
014940*
014950     MOVE 'NO' TO FOUND-SW.
014960     SET PLAT-IDX TO T-AGG-PLAT-IDX (C-SUB).
014970     PERFORM 5120-MATCH-GAMESALES-ROW
014980         VARYING GS-IDX FROM 1 BY 1
014990             UNTIL GS-IDX > C-GSAL-ROW-CTR OR FOUND-SW = 'YES'.
015000*
015010*    NO EXISTING ROW FOR THIS PLATFORM/GAME PAIR -- START A FRESH
015020*    ONE AT ZERO BEFORE THE ADD/SUBTRACT BELOW.
015030     IF FOUND-SW NOT = 'YES'
015040         ADD 1 TO C-GSAL-ROW-CTR
015050         SET GS-IDX TO C-GSAL-ROW-CTR
015060         MOVE T-PLAT-CODE (PLAT-IDX) TO T-GS-PLATFORM (GS-IDX)
015070         MOVE T-AGG-GAME (C-SUB) TO T-GS-GAME (GS-IDX)
015080         MOVE ZERO TO T-GS-SALES (GS-IDX)
015090     END-IF.
015100*
015110     IF UNDO-RUN
015120         SUBTRACT T-AGG-SALES (C-SUB) FROM T-GS-SALES (GS-IDX)
015130     ELSE
015140         ADD T-AGG-SALES (C-SUB) TO T-GS-SALES (GS-IDX)
015150     END-IF.
015160*
015170*
015180 5120-MATCH-GAMESALES-ROW.
015190*    ONE PASS OF THE GAMESALES SEARCH -- MATCHED ON PLATFORM AND
015200*    GAME TOGETHER, SINCE THE SAME GAME TITLE CAN BE SOLD ON MORE
015210*    THAN ONE PLATFORM.
015220*
015230     IF T-GS-PLATFORM (GS-IDX) = T-PLAT-CODE (PLAT-IDX)
015240       AND T-GS-GAME (GS-IDX) = T-AGG-GAME (C-SUB)
015250         MOVE 'YES' TO FOUND-SW
015260     END-IF.
015270*
015280*
015290 6000-TOP-FIVE.
015300*
015310*    REQ0318/REQ0412 - FOUR RANKING TABLES.  ON A NORMAL RUN ALL FOUR ARE
015320*    REFRESHED.  ON UNDO THE OVERALL TABLES (1 AND 3) ARE STILL
015330*    REFRESHED FROM THE (NOW REDUCED) TOTALS, BUT THE LATEST-
015340*    WEEK TABLES (2 AND 4) WERE ALREADY CLEARED BACK IN
015350*    4100-UNDO-SELLOUT / 6500-CLEAR-LATEST-TOP5 AND ARE LEFT
015360*    ALONE HERE.
015370*
015380     PERFORM 6100-RANK-SHOPS-OVERALL.
015390     PERFORM 6200-RANK-GAMES-OVERALL.
015400*
015410     IF NOT UNDO-RUN
015420         PERFORM 6300-RANK-SHOPS-WEEK
015430         PERFORM 6400-RANK-GAMES-WEEK
015440     END-IF.
015450*
015460     PERFORM 9600-REWRITE-TOPFIVE.
015470*
015480*
015490 6100-RANK-SHOPS-OVERALL.
015500*
015510*    TABLE 1 - TOP 5 SHOPS BY ALL-TIME SALES, ACROSS ALL
015520*    PLATFORMS, RECOMPUTED FROM T-PLATSALES-TABLE EVERY RUN.
015530*
015540     MOVE 1 TO C-CAND-TABLE-ID.
015550     PERFORM 6105-CLEAR-RANK-BLOCK.
015560*
015570     PERFORM 6120-RANK-ONE-SHOP
015580         VARYING PS-IDX FROM 1 BY 1
015590             UNTIL PS-IDX > C-PSAL-ROW-CTR.
015600*
015610     PERFORM 6115-COPY-RANK-BLOCK.
015620*
015630*
015640 6105-CLEAR-RANK-BLOCK.
015650*
015660*    ONLY THE TRANSIENT WORKSPACE IS CLEARED
015670*    HERE.  T-TOPFIVE-TABLE ITSELF IS LEFT ALONE UNTIL
015680*    6115-COPY-RANK-BLOCK DECIDES HOW MANY OF ITS ROWS THIS RUN
015690*    ACTUALLY HAS SOMETHING NEW TO SAY.
015700*
015710     MOVE ZERO TO C-RANK-COUNT.
015720     PERFORM 6106-CLEAR-ONE-SLOT
015730         VARYING RK-IDX FROM 1 BY 1
015740             UNTIL RK-IDX > 5.
015750*
015760*
015770 6106-CLEAR-ONE-SLOT.
015780*    ONE PASS OF THE 5-SLOT TRANSIENT-WORKSPACE CLEAR LOOP.
015790*
015800     MOVE SPACES TO T-RK-KEY (RK-IDX).
015810     MOVE ZERO TO T-RK-VALUE (RK-IDX).
015820*
015830*
015840 6115-COPY-RANK-BLOCK.
015850*    TABLE 1 OCCUPIES TOPFIVE SLOTS 1-5, TABLE 2 SLOTS 6-10, AND
015860*    SO ON -- C-BASE-OFFSET CONVERTS THE TABLE-ID INTO THE RIGHT
015870*    STARTING OFFSET INTO THE FLAT 20-ROW T-TOPFIVE-TABLE.
015880*
015890     COMPUTE C-BASE-OFFSET = (C-CAND-TABLE-ID - 1) * 5.
015900     PERFORM 6116-COPY-ONE-SLOT
015910         VARYING C-WEEK-SLOT FROM 1 BY 1
015920             UNTIL C-WEEK-SLOT > 5.
015930*
015940*
015950 6116-COPY-ONE-SLOT.
015960*    ONLY SLOTS UP TO C-RANK-COUNT ARE COPIED OUT -- ANY
015970*    REMAINING ROW IS LEFT EXACTLY AS IT CAME IN FROM THE
015980*    TOPFIVE FILE RATHER THAN BEING BLANKED.
015990*
016000     IF C-WEEK-SLOT <= C-RANK-COUNT
016010         SET TF-IDX TO C-BASE-OFFSET + C-WEEK-SLOT
016020         SET RK-IDX TO C-WEEK-SLOT
016030         MOVE T-RK-KEY (RK-IDX) TO T-TF-KEY (TF-IDX)
016040         MOVE T-RK-VALUE (RK-IDX) TO T-TF-VALUE (TF-IDX)
016050     END-IF.
016060*
016070*
016080 6120-RANK-ONE-SHOP.
016090*    OFFERS ONE PLATSALES ROW'S ALL-TIME TOTAL TO TABLE 1 AS A
016100*    CANDIDATE.
016110*
016120     MOVE SPACES TO H-CAND-KEY.
016130     MOVE T-PS-SHOP-NAME (PS-IDX) TO H-CAND-KEY (1 : 30).
016140     MOVE T-PS-TOTAL (PS-IDX) TO C-CAND-VALUE.
016150     PERFORM 6910-INSERT-CANDIDATE THRU 6910-EXIT.
016160*
016170*
016180 6200-RANK-GAMES-OVERALL.
016190*
016200*    TABLE 3 - TOP 5 GAMES BY ALL-TIME SALES, ACROSS ALL SHOPS,
016210*    RECOMPUTED FROM T-GAMESALES-TABLE EVERY RUN.
016220*
016230     MOVE 3 TO C-CAND-TABLE-ID.
016240     PERFORM 6105-CLEAR-RANK-BLOCK.
016250*
016260     PERFORM 6220-RANK-ONE-GAME
016270         VARYING GS-IDX FROM 1 BY 1
016280             UNTIL GS-IDX > C-GSAL-ROW-CTR.
016290*
016300     PERFORM 6115-COPY-RANK-BLOCK.
016310*
016320*
016330 6220-RANK-ONE-GAME.
016340*    OFFERS ONE GAMESALES ROW'S ALL-TIME TOTAL TO TABLE 3 AS A
016350*    CANDIDATE -- THE KEY CARRIES PLATFORM AND GAME TOGETHER SINCE
016360*    TWO PLATFORMS CAN SHARE A GAME TITLE.
016370*
016380     MOVE SPACES TO H-CAND-KEY.
016390     MOVE T-GS-PLATFORM (GS-IDX) TO TF-KEY-PLATFORM OF H-CAND-KEY-R.
016400     MOVE T-GS-GAME (GS-IDX) TO TF-KEY-GAME OF H-CAND-KEY-R.
016410     MOVE T-GS-SALES (GS-IDX) TO C-CAND-VALUE.
016420     PERFORM 6910-INSERT-CANDIDATE THRU 6910-EXIT.
016430*
016440*
016450 6300-RANK-SHOPS-WEEK.
016460*
016470*    TABLE 2 - TOP 5 SHOPS FOR THIS WEEK ALONE.  T-AGG-TABLE
016480*    HOLDS ONLY THIS RUN'S DETAIL, ONE ENTRY PER SHOP/PLATFORM/
016490*    GAME, SO THE FULL PER-SHOP TOTAL FOR THE WEEK IS ROLLED UP
016500*    INTO T-WKSHOP-TABLE FIRST, THEN RANKED ONCE IT IS COMPLETE.
016510*
016520     MOVE ZERO TO C-WK-SHOP-CTR.
016530     PERFORM 6305-ROLL-WEEK-SHOP-TOTAL
016540         VARYING C-SUB FROM 1 BY 1
016550             UNTIL C-SUB > C-AGG-CTR.
016560*
016570     MOVE 2 TO C-CAND-TABLE-ID.
016580     PERFORM 6105-CLEAR-RANK-BLOCK.
016590*
016600     PERFORM 6320-RANK-ONE-WEEK-SHOP
016610         VARYING WS-IDX FROM 1 BY 1
016620             UNTIL WS-IDX > C-WK-SHOP-CTR.
016630*
016640     PERFORM 6115-COPY-RANK-BLOCK.
016650*
016660*
016670 6305-ROLL-WEEK-SHOP-TOTAL.
016680*    ONE PASS OF THE WEEKLY PER-SHOP ROLLUP -- FINDS OR ADDS THE
016690*    SHOP'S T-WKSHOP-TABLE ENTRY AND ADDS THIS T-AGG-TABLE ROW'S
016700*    SALES INTO IT.
016710*
016720     MOVE 'NO' TO FOUND-SW.
016730     PERFORM 6307-MATCH-WKSHOP-ENTRY
016740         VARYING WS-IDX FROM 1 BY 1
016750             UNTIL WS-IDX > C-WK-SHOP-CTR OR FOUND-SW = 'YES'.
016760*
016770     IF FOUND-SW NOT = 'YES'
016780         ADD 1 TO C-WK-SHOP-CTR
016790         SET WS-IDX TO C-WK-SHOP-CTR
016800         MOVE T-AGG-SHOP (C-SUB) TO T-WKSHOP-NAME (WS-IDX)
016810         MOVE ZERO TO T-WKSHOP-TOTAL (WS-IDX)
016820     END-IF.
016830*
016840     ADD T-AGG-SALES (C-SUB) TO T-WKSHOP-TOTAL (WS-IDX).
016850*
016860*
016870 6307-MATCH-WKSHOP-ENTRY.
016880*    ONE PASS OF THE T-WKSHOP-TABLE SEARCH, MATCHED ON SHOP NAME.
016890*
016900     IF T-WKSHOP-NAME (WS-IDX) = T-AGG-SHOP (C-SUB)
016910         MOVE 'YES' TO FOUND-SW
016920     END-IF.
016930*
016940*
016950 6320-RANK-ONE-WEEK-SHOP.
016960*    OFFERS ONE SHOP'S WEEKLY TOTAL TO TABLE 2 AS A CANDIDATE.
016970*
016980     MOVE SPACES TO H-CAND-KEY.
016990     MOVE T-WKSHOP-NAME (WS-IDX) TO H-CAND-KEY (1 : 30).
017000     MOVE T-WKSHOP-TOTAL (WS-IDX) TO C-CAND-VALUE.
017010     PERFORM 6910-INSERT-CANDIDATE THRU 6910-EXIT.
017020*
017030*
017040 6400-RANK-GAMES-WEEK.
017050*
017060*    TABLE 4 - TOP 5 GAMES FOR THIS WEEK ALONE, SAME TWO STEP
017070*    APPROACH AS 6300 ABOVE, KEYED ON PLATFORM AND GAME TOGETHER
017080*    SINCE THE SAME GAME CAN SELL IN MORE THAN ONE SHOP.
017090*
017100     MOVE ZERO TO C-WK-GAME-CTR.
017110     PERFORM 6405-ROLL-WEEK-GAME-TOTAL
017120         VARYING C-SUB FROM 1 BY 1
017130             UNTIL C-SUB > C-AGG-CTR.
017140*
017150     MOVE 4 TO C-CAND-TABLE-ID.
017160     PERFORM 6105-CLEAR-RANK-BLOCK.
017170*
017180     PERFORM 6420-RANK-ONE-WEEK-GAME
017190         VARYING WG-IDX FROM 1 BY 1
017200             UNTIL WG-IDX > C-WK-GAME-CTR.
017210*
017220     PERFORM 6115-COPY-RANK-BLOCK.
017230*
017240*
017250 6405-ROLL-WEEK-GAME-TOTAL.
017260*    ONE PASS OF THE WEEKLY PER-GAME ROLLUP, SAME SHAPE AS 6305
017270*    BUT KEYED ON PLATFORM-PLUS-GAME RATHER THAN SHOP NAME.
017280*
017290     SET PLAT-IDX TO T-AGG-PLAT-IDX (C-SUB).
017300     MOVE SPACES TO H-CAND-KEY.
017310     MOVE T-PLAT-CODE (PLAT-IDX) TO TF-KEY-PLATFORM OF H-CAND-KEY-R.
017320     MOVE T-AGG-GAME (C-SUB) TO TF-KEY-GAME OF H-CAND-KEY-R.
017330*
017340     MOVE 'NO' TO FOUND-SW.
017350     PERFORM 6407-MATCH-WKGAME-ENTRY
017360         VARYING WG-IDX FROM 1 BY 1
017370             UNTIL WG-IDX > C-WK-GAME-CTR OR FOUND-SW = 'YES'.
017380*
017390     IF FOUND-SW NOT = 'YES'
017400         ADD 1 TO C-WK-GAME-CTR
017410         SET WG-IDX TO C-WK-GAME-CTR
017420         MOVE H-CAND-KEY TO T-WKGAME-KEY (WG-IDX)
017430         MOVE ZERO TO T-WKGAME-TOTAL (WG-IDX)
017440     END-IF.
017450*
017460     ADD T-AGG-SALES (C-SUB) TO T-WKGAME-TOTAL (WG-IDX).
017470*
017480*
017490 6407-MATCH-WKGAME-ENTRY.
017500*    ONE PASS OF THE T-WKGAME-TABLE SEARCH, MATCHED ON THE COMBINED
017510*    PLATFORM/GAME KEY.
017520*
017530     IF T-WKGAME-KEY (WG-IDX) = H-CAND-KEY
017540         MOVE 'YES' TO FOUND-SW
017550     END-IF.
017560*
017570*
017580 6420-RANK-ONE-WEEK-GAME.
017590*    OFFERS ONE PLATFORM/GAME'S WEEKLY TOTAL TO TABLE 4 AS A
017600*    CANDIDATE.
017610*
017620     MOVE T-WKGAME-KEY (WG-IDX) TO H-CAND-KEY.
017630     MOVE T-WKGAME-TOTAL (WG-IDX) TO C-CAND-VALUE.
017640     PERFORM 6910-INSERT-CANDIDATE THRU 6910-EXIT.
017650*
017660*
017670 6500-CLEAR-LATEST-TOP5.
017680*
017690*    ON AN UNDO RUN, THE LATEST-WEEK TABLES (2 AND 4) ARE CLEARED
017700*    RATHER THAN RECOMPUTED, PER REQ0168.
017710*
017720     PERFORM 6510-CLEAR-ONE-ROW
017730         VARYING TF-IDX FROM 1 BY 1
017740             UNTIL TF-IDX > 20.
017750*
017760*
017770 6510-CLEAR-ONE-ROW.
017780*    ONE PASS OF THE TOPFIVE CLEAR LOOP -- ONLY TOUCHES TABLE-ID
017790*    2 OR 4 ROWS (THE LATEST-WEEK TABLES); TABLES 1 AND 3 ARE LEFT
017800*    ALONE SINCE THEY WERE ALREADY RECOMPUTED ABOVE IN 6100/6200.
017810*
017820     IF T-TF-TABLE-ID (TF-IDX) = 2 OR T-TF-TABLE-ID (TF-IDX) = 4
017830         MOVE SPACES TO T-TF-KEY (TF-IDX)
017840         MOVE ZERO TO T-TF-VALUE (TF-IDX)
017850     END-IF.
017860*
017870*
017880 6910-INSERT-CANDIDATE.
017890*
017900*    SHARED BY ALL FOUR RANKING TABLES.  THE FIVE SLOTS OF THE
017910*    TRANSIENT WORKSPACE ARE KEPT IN DESCENDING VALUE ORDER AS
017920*    CANDIDATES ARE OFFERED, SO A NEW ONE NEEDS ONLY BE WALKED IN
017930*    FROM THE TOP; 6115-COPY-RANK-BLOCK MOVES THE RESULT OUT TO
017940*    T-TOPFIVE-TABLE ONCE ALL CANDIDATES HAVE BEEN OFFERED.
017950*
017960*    ZERO MEANS "NOT FOUND A HOME YET" -- A REAL SLOT NUMBER IS
017970*    NEVER ZERO, SO IT DOUBLES AS THE LOOP'S FOUND/NOT-FOUND FLAG.
017980     MOVE ZERO TO C-INS-POS.
017990*
018000*    WALK THE FIVE SLOTS TOP TO BOTTOM; 6911 STOPS THE SEARCH THE
018010*    MOMENT IT FINDS WHERE THE CANDIDATE BELONGS.
018020     PERFORM 6911-FIND-INSERT-POS
018030         VARYING C-WEEK-SLOT FROM 1 BY 1
018040             UNTIL C-WEEK-SLOT > 5 OR C-INS-POS NOT = ZERO.
018050*
018060*    DID NOT OUTRANK ANY OF THE FIVE -- NOTHING TO INSERT.
018070     IF C-INS-POS = ZERO
018080         GO TO 6910-EXIT
018090     END-IF.
018100*
018110*    OPEN UP THE INSERT POSITION BY PUSHING EVERYTHING BELOW IT
018120*    DOWN ONE SLOT, LOWEST SLOT FIRST SO NOTHING IS OVERWRITTEN
018130*    BEFORE IT HAS BEEN COPIED.
018140     PERFORM 6912-SHIFT-DOWN
018150         VARYING C-SHIFT-POS FROM 5 BY -1
018160             UNTIL C-SHIFT-POS <= C-INS-POS.
018170*
018180*    SLOT IS NOW EMPTY -- DROP THE NEW CANDIDATE INTO IT.
018190     MOVE H-CAND-KEY TO T-RK-KEY (C-INS-POS).
018200     MOVE C-CAND-VALUE TO T-RK-VALUE (C-INS-POS).
018210*
018220*    COUNT NEVER EXCEEDS 5 -- ONCE ALL FIVE SLOTS ARE FILLED, A
018230*    NEW CANDIDATE REPLACES ONE RATHER THAN GROWING THE TABLE.
018240     IF C-RANK-COUNT < 5
018250         ADD 1 TO C-RANK-COUNT
018260     END-IF.
018270*
018280 6910-EXIT.
018290*    EXIT POINT FOR 6910-INSERT-CANDIDATE.  REACHED BY GO TO WHEN
018300*    THE CANDIDATE DID NOT BEAT ANY OF THE FIVE CURRENT SLOTS AND
018310*    HAS NOTHING FURTHER TO DO.
018320     EXIT.
018330*
018340*
018350 6911-FIND-INSERT-POS.
018360*    ONE PASS OF THE INSERT-POSITION SEARCH -- A CANDIDATE EARNS
018370*    SLOT C-WEEK-SLOT EITHER BECAUSE THAT SLOT IS STILL EMPTY (PAST
018380*    THE CURRENT RANK COUNT) OR BECAUSE ITS VALUE BEATS WHAT IS
018390*    SITTING THERE NOW.
018400*
018405*    REQ0513 - "RANKING NOTE" CALLS FOR TIES BROKEN BY KEY ORDER,
018406*    NOT BY WHICHEVER CANDIDATE HAPPENED TO BE OFFERED FIRST OFF
018407*    THE PLATFORM/GAME/SHOP TABLE.  THE THIRD TEST BELOW ONLY FIRES
018408*    ON AN EXACT VALUE TIE, AND ONLY WHEN THE NEW CANDIDATE'S KEY
018409*    SORTS AHEAD OF THE SLOT IT WOULD DISPLACE -- SO THE LOWER KEY
018410*    ALWAYS ENDS UP IN THE HIGHER (BETTER) RANK, REGARDLESS OF SCAN
018411*    ORDER, AND A LATER CANDIDATE WITH A STILL LOWER KEY CAN KEEP
018412*    BUMPING IT DOWN IN TURN.
018413     SET RK-IDX TO C-WEEK-SLOT.
018420*    FIRST TEST CATCHES THE STILL-EMPTY TAIL OF THE TABLE EARLY
018430*    IN THE WEEK WHEN FEWER THAN 5 CANDIDATES HAVE BEEN SEEN;
018440*    SECOND TEST IS THE ORDINARY BEATS-WHAT-IS-THERE COMPARE;
018441*    THIRD TEST IS THE TIE-BREAK.
018450     IF C-WEEK-SLOT > C-RANK-COUNT
018460       OR C-CAND-VALUE > T-RK-VALUE (RK-IDX)
018461       OR (C-CAND-VALUE = T-RK-VALUE (RK-IDX)
018462           AND H-CAND-KEY < T-RK-KEY (RK-IDX))
018470         MOVE C-WEEK-SLOT TO C-INS-POS
018480     END-IF.
018490*
018500*
018510 6912-SHIFT-DOWN.
018520*    ONE PASS OF THE SHIFT-DOWN LOOP, RUN FROM SLOT 5 BACKWARD TO
018530*    C-INS-POS SO EVERY SLOT BELOW THE INSERT POINT IS PUSHED DOWN
018540*    ONE BEFORE THE NEW CANDIDATE IS WRITTEN IN.
018550*
018560*    RK-IDX IS THE SLOT BEING OVERWRITTEN, RK-IDX2 THE SLOT ABOVE
018570*    IT THAT SUPPLIES THE VALUE MOVING DOWN.
018580     SET RK-IDX  TO C-SHIFT-POS.
018590     SET RK-IDX2 TO C-SHIFT-POS - 1.
018600     MOVE T-RK-KEY (RK-IDX2) TO T-RK-KEY (RK-IDX).
018610     MOVE T-RK-VALUE (RK-IDX2) TO T-RK-VALUE (RK-IDX).
018620*
018630*
018640 7000-CLOSING.
018650*    NOTHING LEFT TO CLOSE BUT DETAIL-IN -- SELLOUT, PLATSALES,
018660*    GAMESALES AND TOPFIVE WERE ALL OPENED, REWRITTEN AND CLOSED
018670*    AGAIN BACK IN THE 9500-9600 REWRITE PARAGRAPHS.
018680*
018690     CLOSE DETAIL-IN.
018700*
018710*
018720 9000-READ.
018730*    SINGLE READ OF THE DETAIL FILE, SHARED BY 1000-INIT (TO PRIME
018740*    THE FIRST RECORD) AND EVERY PASS OF 2000-MAINLINE.
018750*
018760     READ DETAIL-IN
018770         AT END
018780             MOVE 'NO' TO MORE-RECS.
018790*
018800*
018810 9500-REWRITE-SELLOUT.
018820*    REWRITES THE WHOLE SELLOUT FILE FROM T-SELLOUT-TABLE.  THE
018830*    FILE IS REOPENED OUTPUT, NOT EXTENDED -- THE IN-MEMORY COPY
018840*    ALREADY CARRIES EVERY ROW, POSTED OR NOT.
018850*
018860     OPEN OUTPUT SELLOUT.
018870     PERFORM 9510-REWRITE-ONE-ROW
018880         VARYING SO-IDX FROM 1 BY 1
018890             UNTIL SO-IDX > C-SELL-ROW-CTR.
018900     CLOSE SELLOUT.
018910*
018920*
018930 9510-REWRITE-ONE-ROW.
018940*    ONE PASS OF THE SELLOUT REWRITE LOOP.
018950*
018960     MOVE T-SO-ROW-TYPE (SO-IDX) TO SO-ROW-TYPE.
018970     MOVE T-SO-ROW-KEY (SO-IDX) TO SO-ROW-KEY.
018980     PERFORM 9515-REWRITE-ONE-CELL
018990         VARYING C-SUB FROM 1 BY 1
019000             UNTIL C-SUB > 52.
019010     WRITE SELLOUT-ROW.
019020*
019030*
019040 9515-REWRITE-ONE-CELL.
019050*    ONE PASS OF THE 52-CELL COPY-OUT LOOP FOR THE ROW BEING
019060*    REWRITTEN.
019070*
019080     MOVE T-SO-CELL (SO-IDX C-SUB) TO SO-CELL (C-SUB).
019090*
019100*
019110 9520-REWRITE-PLATSALES.
019120*    REWRITES THE WHOLE PLATSALES FILE FROM T-PLATSALES-TABLE.
019130*    OPEN OUTPUT (NOT EXTEND) IS DELIBERATE -- THE TABLE WAS
019140*    LOADED FRESH FROM THE OLD FILE BACK IN 1000-INIT AND NOW
019150*    HOLDS EVERY ROW, SO THE OLD FILE CAN BE DISCARDED WHOLE.
019160*
019170     OPEN OUTPUT PLATSALES.
019180     PERFORM 9525-REWRITE-ONE-PS-ROW
019190         VARYING PS-IDX FROM 1 BY 1
019200             UNTIL PS-IDX > C-PSAL-ROW-CTR.
019210     CLOSE PLATSALES.
019220*
019230*
019240 9525-REWRITE-ONE-PS-ROW.
019250*    ONE PASS OF THE PLATSALES REWRITE LOOP.
019260*
019270     MOVE T-PS-SHOP-NAME (PS-IDX) TO PS-SHOP-NAME.
019280     MOVE T-PS-TOTAL (PS-IDX) TO PS-TOTAL.
019290     PERFORM 9528-REWRITE-ONE-PS-CELL
019300         VARYING C-SUB FROM 1 BY 1
019310             UNTIL C-SUB > 12.
019320     WRITE PLATSALES-ROW.
019330*
019340*
019350 9528-REWRITE-ONE-PS-CELL.
019360*    ONE PASS OF THE 12-PLATFORM COPY-OUT LOOP.
019370*
019380     MOVE T-PS-PLAT-SALES (PS-IDX C-SUB) TO PS-PLAT-SALES (C-SUB).
019390*
019400*
019410 9530-REWRITE-GAMESALES.
019420*    REWRITES THE WHOLE GAMESALES FILE FROM T-GAMESALES-TABLE, THE
019430*    SAME OPEN-OUTPUT-AND-REPLACE APPROACH AS 9520 ABOVE.
019440*
019450     OPEN OUTPUT GAMESALES.
019460     PERFORM 9535-REWRITE-ONE-GS-ROW
019470         VARYING GS-IDX FROM 1 BY 1
019480             UNTIL GS-IDX > C-GSAL-ROW-CTR.
019490     CLOSE GAMESALES.
019500*
019510*
019520 9535-REWRITE-ONE-GS-ROW.
019530*    ONE PASS OF THE GAMESALES REWRITE LOOP.
019540*
019550     MOVE T-GS-PLATFORM (GS-IDX) TO GS-PLATFORM.
019560     MOVE T-GS-GAME (GS-IDX) TO GS-GAME.
019570     MOVE T-GS-SALES (GS-IDX) TO GS-SALES.
019580     WRITE GAMESALES-ROW.
019590*
019600*
019610 9600-REWRITE-TOPFIVE.
019620*    REWRITES THE WHOLE TOPFIVE FILE FROM T-TOPFIVE-TABLE, ALL
019630*    20 ROWS, TABLES 1-4 IN ORDER.
019640*
019650     OPEN OUTPUT TOPFIVE.
019660     PERFORM 9610-REWRITE-ONE-TF-ROW
019670         VARYING TF-IDX FROM 1 BY 1
019680             UNTIL TF-IDX > 20.
019690     CLOSE TOPFIVE.
019700*
019710*
019720 9610-REWRITE-ONE-TF-ROW.
019730*    ONE PASS OF THE TOPFIVE REWRITE LOOP.
019740*
019750     MOVE T-TF-TABLE-ID (TF-IDX) TO TF-TABLE-ID.
019760     MOVE T-TF-RANK (TF-IDX) TO TF-RANK.
019770     MOVE T-TF-KEY (TF-IDX) TO TF-KEY.
019780     MOVE T-TF-VALUE (TF-IDX) TO TF-VALUE.
019790     WRITE TOPFIVE-ROW.
019800*
019810*
019820 9900-ABEND.
019830*
019840*    FATAL VALIDATION OR CAPACITY ERROR -- THE RUN STOPS WITHOUT
019850*    TOUCHING ANY OF THE FOUR REPORT FILES.
019860*
019870*    ONLY DETAIL-IN IS OPEN AT THIS POINT -- SELLOUT, PLATSALES,
019880*    GAMESALES AND TOPFIVE ARE NOT OPENED UNTIL POSTING ACTUALLY
019890*    BEGINS, SO THERE IS NOTHING ELSE TO CLOSE BEFORE STOPPING.
019895*    REQ0496 - ERR-MSG CARRIES THE TEXT OF WHICHEVER CHECK ACTUALLY
019896*    FAILED, STAMPED ALONGSIDE ERR-SWITCH AT THE FAILURE POINT.
019900     DISPLAY 'NAMWK01 ABEND - ' ERR-MSG.
019910     CLOSE DETAIL-IN.
019920     STOP RUN.
