000100*    -------------------------------------------------------------
000110*    NAMPSAL  -  OVERALL SALES BY PLATFORM, ONE ROW PER SHOP.
000120*    COLUMN ORDER OF PS-PLAT-SALES FOLLOWS NAMPLAT-TABLE ORDER --
000130*    NO CAPTION ROW IS CARRIED ON THE FILE.  PS-TOTAL MUST EQUAL
000135*    THE SUM OF THE TWELVE CELLS AT ALL TIMES, NEVER POSTED TO
000136*    DIRECTLY -- SEE 5010-POST-ONE-SHOP OVER IN NAMWK01.
000150*    -------------------------------------------------------------
000160 01  PLATSALES-ROW.
000170     05  PS-SHOP-NAME         PIC X(30).
000180     05  PS-PLAT-SALES        PIC S9(7)
000190                               OCCURS 12 TIMES.
000200     05  PS-TOTAL             PIC S9(7).
000210     05  FILLER               PIC X(10).
