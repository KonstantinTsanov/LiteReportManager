000100*    -------------------------------------------------------------
000110*    NAMTOP5  -  TOP 5 STATISTICS, FOUR RANKING TABLES OF FIVE
000120*    ROWS EACH, TWENTY ROWS IN ALL, IN FIXED TABLE-ID/RANK ORDER
000130*        1 = SHOPS, OVERALL         3 = GAMES, OVERALL
000140*        2 = SHOPS, LATEST WEEK     4 = GAMES, LATEST WEEK
000150*    ON UNDO THE LATEST-WEEK TABLES (2 AND 4) ARE BLANKED BACK
000160*    OUT -- SEE 6500-CLEAR-LATEST-TOP5 IN NAMWK01.
000170*    -------------------------------------------------------------
000180 01  TOPFIVE-ROW.
000190     05  TF-TABLE-ID          PIC 9(01).
000200     05  TF-RANK              PIC 9(01).
000210     05  TF-KEY               PIC X(51).
000220*    ON TABLE-ID 3 AND 4 (GAMES) TF-KEY CARRIES PLATFORM CODE
000230*    AND GAME TITLE TOGETHER -- THIS VIEW SPLITS THEM BACK OUT.
000240*    ON TABLE-ID 1 AND 2 (SHOPS) TF-KEY IS USED WHOLE, AS A
000250*    51-BYTE SHOP NAME FIELD -- THE REDEFINES BELOW DOES NOT
000260*    APPLY TO THOSE TWO TABLES.
000270     05  TF-KEY-GAME-R  REDEFINES  TF-KEY.
000280         10  TF-KEY-PLATFORM  PIC X(10).
000290         10  TF-KEY-GAME      PIC X(40).
000300         10  FILLER           PIC X(01).
000310     05  TF-VALUE             PIC S9(7).
000320     05  FILLER               PIC X(10).
