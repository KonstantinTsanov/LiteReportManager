000100*    -------------------------------------------------------------
000110*    NAMPLAT  -  PLATFORM CODE TABLE
000120*    TWELVE ENTRIES, CANONICAL PLATFORM CODE PAIRED WITH THE
000130*    CHAIN'S OWN ABBREVIATION.  CLASSIFICATION IS FIRST-MATCH-
000140*    WINS IN TABLE ORDER -- "OTHER" MUST STAY THE LAST ENTRY.
000150*    -------------------------------------------------------------
000160 01  NAMPLAT-ARRAY.
000170     05  FILLER    PIC X(10)   VALUE 'PS2'.
000180     05  FILLER    PIC X(04)   VALUE 'P2'.
000190     05  FILLER    PIC X(10)   VALUE 'PS3'.
000200     05  FILLER    PIC X(04)   VALUE 'P3'.
000210     05  FILLER    PIC X(10)   VALUE 'PS4'.
000220     05  FILLER    PIC X(04)   VALUE 'P4'.
000230     05  FILLER    PIC X(10)   VALUE 'XBOX360'.
000240     05  FILLER    PIC X(04)   VALUE 'XB3'.
000250     05  FILLER    PIC X(10)   VALUE 'XBOXONE'.
000260     05  FILLER    PIC X(04)   VALUE 'XBO'.
000270     05  FILLER    PIC X(10)   VALUE 'WII'.
000280     05  FILLER    PIC X(04)   VALUE 'WII'.
000290     05  FILLER    PIC X(10)   VALUE 'PSP'.
000300     05  FILLER    PIC X(04)   VALUE 'PSP'.
000310     05  FILLER    PIC X(10)   VALUE '3DS'.
000320     05  FILLER    PIC X(04)   VALUE '3D'.
000330     05  FILLER    PIC X(10)   VALUE 'PSVITA'.
000340     05  FILLER    PIC X(04)   VALUE 'PSV'.
000350     05  FILLER    PIC X(10)   VALUE 'PC'.
000360     05  FILLER    PIC X(04)   VALUE 'PC'.
000370     05  FILLER    PIC X(10)   VALUE 'NDS'.
000380     05  FILLER    PIC X(04)   VALUE 'DS'.
000390     05  FILLER    PIC X(10)   VALUE 'OTHER'.
000400     05  FILLER    PIC X(04)   VALUE '**'.
000410 01  NAMPLAT-TABLE  REDEFINES  NAMPLAT-ARRAY.
000420     05  T-PLAT-ENTRY         OCCURS 12 TIMES
000430                               INDEXED BY PLAT-IDX.
000440         10  T-PLAT-CODE      PIC X(10).
000450         10  T-PLAT-ABBR      PIC X(04).
