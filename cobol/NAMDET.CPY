000100*    -------------------------------------------------------------
000110*    NAMDET   -  WEEKLY DETAIL INPUT RECORD
000120*    ONE ROW PER SHOP X ITEM LINE ON THE CHAIN EXTRACT.  THE FIRST
000130*    RECORD ON THE FILE IS A HEADER RECORD CARRYING THE REVIEW
000140*    DATE RANGE IN ONE OF THE FIRST THREE FIELDS -- SEE 1100-
000150*    DERIVE-WEEK IN NAMWK01.
000160*    -------------------------------------------------------------
000170 01  DETAIL-IN-REC.
000180     05  I-ITEM-CODE          PIC X(20).
000190     05  I-GAME-DESCR         PIC X(40).
000200     05  I-SHOP-NAME          PIC X(30).
000210     05  I-SOLD-QTY           PIC S9(7).
000220     05  I-STOCK-QTY          PIC S9(7).
000230     05  FILLER               PIC X(06).
