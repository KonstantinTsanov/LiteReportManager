000100*    -------------------------------------------------------------
000110*    NAMSELL  -  SELL-OUT GRID AND STOCK SECTION, ONE ROW PER
000120*    RECORD.  ROW-TYPE TELLS WHICH PART OF THE GRID THE ROW
000130*    BELONGS TO --
000140*        H = WEEKLY SELL-OUT HEADER  (WEEK TAGS, COLS 1-52)
000150*        S = WEEKLY SELL-OUT DATA, ONE ROW PER PLATFORM
000160*        T = STOCK HEADER  (LATEST WEEK TAG ONLY, CELL 1)
000170*        K = STOCK DATA, ONE ROW PER PLATFORM  (CELL 1 ONLY)
000180*        F = FIXED REPORT FURNITURE ( TOTAL / NAMCO CAPTIONS )
000190*    A CELL HOLDS SPACES WHEN THE WEEK HAS NO DATA -- THIS MUST
000200*    NEVER BE CONFUSED WITH A POSTED ZERO.  NAMWK01's 2510/4030/
000201*    4035 KEEP THE TWO APART.
000210*    -------------------------------------------------------------
000220 01  SELLOUT-ROW.
000230     05  SO-ROW-TYPE          PIC X(01).
000240         88  SO-WEEK-HEADER   VALUE 'H'.
000250         88  SO-SALES-DATA    VALUE 'S'.
000260         88  SO-STOCK-HEADER  VALUE 'T'.
000270         88  SO-STOCK-DATA    VALUE 'K'.
000280         88  SO-FURNITURE     VALUE 'F'.
000290     05  SO-ROW-KEY           PIC X(10).
000300     05  SO-CELL              PIC X(10)
000310                               OCCURS 52 TIMES.
000320     05  FILLER               PIC X(13).
