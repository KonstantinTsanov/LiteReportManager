000100*    -------------------------------------------------------------
000110*    NAMGSAL  -  OVERALL SALES BY GAME, ONE ROW PER PLATFORM X
000120*    GAME COMBINATION SEEN ON ANY DETAIL EXTRACT TO DATE.  BUILT
000130*    AND MAINTAINED IN EXACT SYMMETRY WITH NAMPSAL, PER REQ0219 --
000140*    SAME ROW-FIND-OR-ADD LOGIC, JUST KEYED ON PLATFORM+GAME
000150*    -------------------------------------------------------------
000160 01  GAMESALES-ROW.
000170     05  GS-PLATFORM          PIC X(10).
000180     05  GS-GAME              PIC X(40).
000190     05  GS-SALES             PIC S9(7).
000200     05  FILLER               PIC X(10).
